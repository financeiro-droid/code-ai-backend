000100 identification division.
000200 program-id. cde4-op1.
000300 author. j. soto.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 03/14/95.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* cde4-op1 - normalizacao do estoque de cartas contempladas
001000* le o arquivo bruto recebido dos fornecedores (cards-raw) e
001100* grava o arquivo normalizado (cards-norm) que alimenta o motor
001200* de juncao (cde4-op2) e o seletor de melhores cartas (cde4-op3).
001300* gera tambem a listagem de conferencia do lote (ate 200 linhas).
001400*
001500* historico de alteracoes
001600*----------------------------------------------------------------
001700*14/03/95 jsoto  ch-0031  primeira versao - le cards-raw e grava  CDE4-OP1
001800                   cards-norm com o layout novo da carta   CDE4-OP1
001900                   contemplada (substitui ingreso de       CDE4-OP1
002000                   factura de compra)                      CDE4-OP1
002100*22/05/95 jsoto  ch-0034  parser de parcelas-texto: faixa i a j   CDE4-OP1
002200                   e faixa q x valor                       CDE4-OP1
002300*19/07/95 mvera  ch-0048  registros sem administradora/tipo sao   CDE4-OP1
002400                   descartados (nao gravados)              CDE4-OP1
002500*28/11/95 mvera  ch-0052  listagem preview limitada a 200 linhas  CDE4-OP1
002600                   com rodape de total de registros        CDE4-OP1
002700*15/02/96 jsoto  ch-0061  parse de moeda aceita R$, ponto de      CDE4-OP1
002800                   milhar e virgula decimal                CDE4-OP1
002900*22/06/96 rpina  ch-0077  corrigido estouro quando parcelas-      CDE4-OP1
003000                   texto trazia mais de 3 faixas           CDE4-OP1
003100*14/04/97 mvera  ch-0090  fonte e fornecedor passam direto do     CDE4-OP1
003200                   bruto sem normalizacao                  CDE4-OP1
003300*09/03/98 rpina  ch-0103  data de vencimento invalida fica em     CDE4-OP1
003400                   branco em vez de abortar o programa     CDE4-OP1
003500*21/12/98 jsoto  ch-0111  ano 2000: cn-venc-ano passa a gravar    CDE4-OP1
003600                   4 digitos (antes truncava em 2)         CDE4-OP1
003700*18/01/99 jsoto  ch-0117  revisao final do bug do ano 2000 -      CDE4-OP1
003800                   nenhuma data de 2 digitos restante      CDE4-OP1
003900*05/06/01 mvera  ch-0129  total de registros lidos passa a comp   CDE4-OP1
004000                   (estava acumulando como display)        CDE4-OP1
004100*11/03/03 rpina  ch-0140  ajuste fino no parser de faixa q x      CDE4-OP1
004200                   valor quando havia R$ embutido          CDE4-OP1
004300*12/04/04 jsoto  ch-0151  parser de moeda/inteiro/parcelas        CDE4-OP1
004400                   reescrito em goto (sem perform inline)   CDE4-OP1
004500                   a pedido da auditoria de padroes         CDE4-OP1
004600*03/08/04 mvera  ch-0154  faixa "i a j" e "q x valor" deixam de  CDE4-OP1
004700                   exigir "A"/"X" maiusculo - parcelas-texto   CDE4-OP1
004800                   e maiusculizado antes do unstring (o        CDE4-OP1
004900                   fornecedor vinha mandando tudo minusculo)   CDE4-OP1
005000*----------------------------------------------------------------
005100******************************************************************
005200 environment division.
005300 configuration section.
005400 special-names.
005500     c01 is top-of-form.
005600 input-output section.
005700 file-control.
005800     select card-raw assign to "CARD-RAW"
005900         organization is sequential
006000         file status is fs-card-raw.
006100
006200     select card-norm assign to "CARD-NORM"
006300         organization is sequential
006400         file status is fs-card-norm.
006500
006600     select rpt-file assign to "RPT-FILE"
006700         organization is line sequential
006800         file status is fs-rpt-file.
006900
007000 data division.
007100 file section.
007200 fd  card-raw
007300     label record is standard
007400     record contains 200 characters.
007500 copy cdecard.
007600
007700 fd  card-norm
007800     label record is standard
007900     record contains 180 characters.
008000 copy cdecardn.
008100
008200 fd  rpt-file
008300     label record is standard
008400     record contains 133 characters.
008500 copy cderpt.
008600
008700 working-storage section.
008800 77  fs-card-raw              pic x(02).
008900 77  fs-card-norm             pic x(02).
009000 77  fs-rpt-file              pic x(02).
009100 77  ws-total-lidos           pic 9(07) comp.
009200 77  ws-total-gravados        pic 9(07) comp.
009300 77  ws-total-listados        pic 9(05) comp.
009400
009500* --- conversor de moeda (credito e entrada) ---------------------
009600 01  ws-conversor-moeda.
009700     05  wcm-texto-entrada        pic x(15).
009800     05  wcm-posicao              pic 9(02) comp.
009900     05  wcm-caractere            pic x(01).
010000     05  wcm-digito-num           pic 9(01).
010100     05  wcm-parte-inteira        pic 9(09).
010200     05  wcm-parte-decimal        pic 9(02).
010300     05  wcm-casas-decimais       pic 9(01) comp.
010400     05  wcm-em-decimal           pic x(01).
010500         88  wcm-apos-virgula         value "S".
010600     05  wcm-valor-numerico       pic s9(9)v99.
010700     05  wcm-valor-alfa redefines wcm-valor-numerico
010800                                  pic x(11).
010900
011000* --- conversor de inteiro simples (faixas de parcela) -----------
011100 01  ws-conversor-inteiro.
011200     05  wci-texto                pic x(10).
011300     05  wci-posicao              pic 9(02) comp.
011400     05  wci-caractere            pic x(01).
011500     05  wci-digito-num           pic 9(01).
011600     05  wci-valor                pic 9(05).
011700     05  wci-valor-alfa redefines wci-valor
011800                                  pic x(05).
011900
012000* --- copia da parcelas-texto toda em maiusculas, para que os
012100* delimitadores " A " e " X " do unstring casem com "a"/"x" em
012200* qualquer caixa vindos do fornecedor (ch-0154).
012300 01  ws-parcelas-upper           pic x(60).
012400
012500* --- particionador do texto de parcelas --------------------------
012600 01  ws-parcelas-split.
012700     05  wps-faixa-texto occurs 3 times
012800                                  pic x(20).
012900 01  ws-parse-aux.
013000     05  wpa-resto-1              pic x(20).
013100     05  wpa-parte-ini            pic x(10).
013200     05  wpa-parte-fim            pic x(10).
013300     05  wpa-parte-valor          pic x(15).
013400     05  wpa-indice               pic 9(01) comp.
013500     05  wpa-achou-faixa1         pic x(01).
013600         88  wpa-tem-faixa1           value "S".
013700
013800* --- validacao da data de vencimento -----------------------------
013900 01  ws-data-valida               pic x(01).
014000     88  wdv-data-ok                  value "S".
014100
014200* --- linha de listagem de conferencia ------------------------------
014300 01  ws-linha-listagem.
014400     05  wll-administradora       pic x(20).
014500     05  filler                   pic x(01) value space.
014600     05  wll-tipo                 pic x(10).
014700     05  filler                   pic x(01) value space.
014800     05  wll-credito-ed           pic z(7)9.99.
014900     05  filler                   pic x(01) value space.
015000     05  wll-entrada-ed           pic z(7)9.99.
015100     05  filler                   pic x(01) value space.
015200     05  wll-parcelas             pic x(40).
015300     05  filler                   pic x(01) value space.
015400     05  wll-vencimento           pic x(10).
015500 01  ws-linha-listagem-alt redefines ws-linha-listagem
015600                                  pic x(107).
015700 01  ws-linha-rodape.
015800     05  filler                   pic x(01) value space.
015900     05  wlr-total                pic z(6)9.
016000     05  filler                   pic x(01) value space.
016100     05  filler                   pic x(20) value "registros totais".
016200
016300 procedure division.
016400 000-inicio.
016500     perform 100-abrir-arquivos-op1.
016600     perform 200-ler-carta-bruta thru 200-exit.
016700     perform 800-imprimir-rodape-listagem.
016800     perform 900-encerrar-arquivos-op1.
016900     goback.
017000
017100 100-abrir-arquivos-op1.
017200     open input  card-raw.
017300     open output card-norm.
017400     open output rpt-file.
017500     move zero to ws-total-lidos.
017600     move zero to ws-total-gravados.
017700     move zero to ws-total-listados.
017800
017900 200-ler-carta-bruta.
018000     read card-raw
018100         at end go to 200-exit
018200     end-read.
018300     add 1 to ws-total-lidos.
018400     perform 300-normalizar-carta.
018500     go to 200-ler-carta-bruta.
018600 200-exit.
018700     exit.
018800
018900 300-normalizar-carta.
019000     if cb-administradora = spaces or cb-tipo = spaces
019100         go to 300-exit
019200     end-if.
019300     move cb-administradora to cn-administradora.
019400     move cb-tipo           to cn-tipo.
019500     move cb-credito-texto  to wcm-texto-entrada.
019600     perform 400-converter-moeda thru 400-exit.
019700     move wcm-valor-numerico to cn-credito.
019800     move cb-entrada-texto  to wcm-texto-entrada.
019900     perform 400-converter-moeda thru 400-exit.
020000     move wcm-valor-numerico to cn-entrada-fornecedor.
020100     perform 330-converter-parcelas thru 330-exit.
020200     perform 350-validar-vencimento.
020300     move cb-fornecedor to cn-fornecedor.
020400     move cb-fonte      to cn-fonte.
020500     set cn-situacao-valida to true.
020600     write reg-carta-norm.
020700     add 1 to ws-total-gravados.
020800     if ws-total-listados < 200
020900         perform 340-imprimir-linha-listagem
021000         add 1 to ws-total-listados
021100     end-if.
021200 300-exit.
021300     exit.
021400
021500* parser de moeda - remove "r$", pontos de milhar e espacos;
021600* virgula marca o inicio das duas casas decimais.  texto sem
021700* nenhum digito produz zero (moeda nao reconhecida).     j.soto 95031
021800 400-converter-moeda.
021900     move zero to wcm-parte-inteira.
022000     move zero to wcm-parte-decimal.
022100     move zero to wcm-casas-decimais.
022200     move "N" to wcm-em-decimal.
022300     move 1 to wcm-posicao.
022400     perform 405-scan-moeda thru 405-exit.
022500     if wcm-casas-decimais = 1
022600         compute wcm-parte-decimal = wcm-parte-decimal * 10
022700     end-if.
022800     compute wcm-valor-numerico rounded =
022900         wcm-parte-inteira + (wcm-parte-decimal / 100).
023000     go to 400-exit.
023100 405-scan-moeda.
023200     if wcm-posicao > 15
023300         go to 405-exit
023400     end-if.
023500     move wcm-texto-entrada(wcm-posicao:1) to wcm-caractere.
023600     evaluate true
023700         when wcm-caractere >= "0" and wcm-caractere <= "9"
023800             move wcm-caractere to wcm-digito-num
023900             if wcm-apos-virgula
024000                 if wcm-casas-decimais < 2
024100                     compute wcm-parte-decimal =
024200                         wcm-parte-decimal * 10 + wcm-digito-num
024300                     add 1 to wcm-casas-decimais
024400                 end-if
024500             else
024600                 compute wcm-parte-inteira =
024700                     wcm-parte-inteira * 10 + wcm-digito-num
024800             end-if
024900         when wcm-caractere = ","
025000             set wcm-apos-virgula to true
025100         when other
025200             continue
025300     end-evaluate.
025400     add 1 to wcm-posicao.
025500     go to 405-scan-moeda.
025600 405-exit.
025700     exit.
025800 400-exit.
025900     exit.
026000
026100* conversor auxiliar de inteiro puro (numeros de parcela)
026200 410-converter-inteiro.
026300     move zero to wci-valor.
026400     move 1 to wci-posicao.
026500     go to 415-scan-inteiro.
026600 415-scan-inteiro.
026700     if wci-posicao > 10
026800         go to 410-exit
026900     end-if.
027000     move wci-texto(wci-posicao:1) to wci-caractere.
027100     if wci-caractere >= "0" and wci-caractere <= "9"
027200         move wci-caractere to wci-digito-num
027300         compute wci-valor = wci-valor * 10 + wci-digito-num
027400     end-if.
027500     add 1 to wci-posicao.
027600     go to 415-scan-inteiro.
027700 410-exit.
027800     exit.
027900
028000* parcelas-texto: prioridade 1 - faixas "i a j: valor" separadas
028100* por ";"; prioridade 2 - faixa unica "q x valor"; senao zero
028200* faixas.  formato confirmado com os fornecedores em ch-0034.
028300 330-converter-parcelas.
028400     move zero to cn-num-faixas.
028500     move "N" to wpa-achou-faixa1.
028600     move cb-parcelas-texto to ws-parcelas-upper.
028700     inspect ws-parcelas-upper converting
028800         "abcdefghijklmnopqrstuvwxyz" to
028900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029000     move spaces to wps-faixa-texto(1) wps-faixa-texto(2)
029100                    wps-faixa-texto(3).
029200     unstring ws-parcelas-upper delimited by ";"
029300         into wps-faixa-texto(1) wps-faixa-texto(2)
029400              wps-faixa-texto(3)
029500     end-unstring.
029600     move 1 to wpa-indice.
029700     perform 335-scan-faixa thru 335-exit.
029800     if not wpa-tem-faixa1
029900         perform 332-tentar-faixa-tipo-2
030000     end-if.
030100     go to 330-exit.
030200 335-scan-faixa.
030300     if wpa-indice > 3
030400         go to 335-exit
030500     end-if.
030600     if wps-faixa-texto(wpa-indice) not = spaces
030700         perform 331-tentar-faixa-tipo-1
030800     end-if.
030900     add 1 to wpa-indice.
031000     go to 335-scan-faixa.
031100 335-exit.
031200     exit.
031300 330-exit.
031400     exit.
031500
031600 331-tentar-faixa-tipo-1.
031700     move spaces to wpa-resto-1.
031800     unstring wps-faixa-texto(wpa-indice) delimited by " A "
031900         into wpa-parte-ini wpa-resto-1
032000     end-unstring.
032100     if wpa-resto-1 not = spaces
032200         move spaces to wpa-parte-fim wpa-parte-valor
032300         unstring wpa-resto-1 delimited by ":"
032400             into wpa-parte-fim wpa-parte-valor
032500         end-unstring.
032600         if wpa-parte-valor not = spaces
032700             set wpa-tem-faixa1 to true
032800             if cn-num-faixas < 3
032900                 add 1 to cn-num-faixas
033000                 move wpa-parte-ini to wci-texto
033100                 perform 410-converter-inteiro thru 410-exit
033200                 move wci-valor to cn-faixa-inicio(cn-num-faixas)
033300                 move wpa-parte-fim to wci-texto
033400                 perform 410-converter-inteiro thru 410-exit
033500                 move wci-valor to cn-faixa-fim(cn-num-faixas)
033600                 move wpa-parte-valor to wcm-texto-entrada
033700                 perform 400-converter-moeda thru 400-exit
033800                 move wcm-valor-numerico
033900                      to cn-faixa-valor(cn-num-faixas)
034000             end-if
034100         end-if
034200     end-if.
034300
034400 332-tentar-faixa-tipo-2.
034500     move spaces to wpa-resto-1.
034600     unstring ws-parcelas-upper delimited by " X "
034700         into wpa-parte-ini wpa-resto-1
034800     end-unstring.
034900     if wpa-resto-1 not = spaces
035000         move 1 to cn-num-faixas
035100         move wpa-parte-ini to wci-texto
035200         perform 410-converter-inteiro thru 410-exit
035300         move wci-valor to cn-faixa-inicio(1)
035400         move wci-valor to cn-faixa-fim(1)
035500         move wpa-resto-1 to wcm-texto-entrada
035600         perform 400-converter-moeda thru 400-exit
035700         move wcm-valor-numerico to cn-faixa-valor(1)
035800     else
035900         move zero to cn-num-faixas
036000     end-if.
036100
036200* data de vencimento: so aceita dd/mm/aaaa; qualquer coisa fora
036300* disso fica em branco (ch-0103 - antes abortava o programa).
036400 350-validar-vencimento.
036500     move "S" to ws-data-valida.
036600     if cb-venc-dia   < "01" or cb-venc-dia   > "31"
036700         move "N" to ws-data-valida
036800     end-if.
036900     if cb-venc-mes   < "01" or cb-venc-mes   > "12"
037000         move "N" to ws-data-valida
037100     end-if.
037200     if cb-venc-ano not numeric
037300         move "N" to ws-data-valida
037400     end-if.
037500     if wdv-data-ok
037600         move cb-vencimento-texto to cn-vencimento
037700     else
037800         move spaces to cn-vencimento
037900     end-if.
038000
038100 340-imprimir-linha-listagem.
038200     move spaces to ws-linha-listagem.
038300     move cn-administradora   to wll-administradora.
038400     move cn-tipo             to wll-tipo.
038500     move cn-credito          to wll-credito-ed.
038600     move cn-entrada-fornecedor to wll-entrada-ed.
038700     move cb-parcelas-texto   to wll-parcelas.
038800     move cn-vencimento       to wll-vencimento.
038900     move ws-linha-listagem to lr-conteudo.
039000     write linha-relatorio.
039100
039200 800-imprimir-rodape-listagem.
039300     move spaces to ws-linha-rodape.
039400     move ws-total-gravados to wlr-total.
039500     move ws-linha-rodape to lr-conteudo.
039600     write linha-relatorio.
039700
039800 900-encerrar-arquivos-op1.
039900     close card-raw.
040000     close card-norm.
040100     close rpt-file.

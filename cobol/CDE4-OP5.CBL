000100 identification division.
000200 program-id. cde4-op5.
000300 author. r. pina.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 04/25/96.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* cde4-op5 - relatorio de lead
001000* le o leads-file, reexecuta o motor de juncao (cde4-op2, modo
001100* online) com os parametros de selecao do lead, localiza na
001200* tabela de ofertas devolvida a oferta cujo solution-id bate
001300* com sel-solution-id, e grava o relatorio do lead (dados do
001400* cliente, solicitacao, juncao selecionada e o detalhe interno
001500* das cartas) no rpt-file.
001600*
001700* historico de alteracoes
001800*----------------------------------------------------------------
001900*25/04/96 rpina  ch-0065  primeira versao - grava o relatorio     CDE4-OP5
002000*                         de lead, chamando o cde4-op2 em         CDE4-OP5
002100*                         modo online para localizar a oferta     CDE4-OP5
002200*                         que o cliente escolheu no site          CDE4-OP5
002300*09/09/96 jsoto  ch-0083  comissao combinada passa a somar        CDE4-OP5
002400*                         os 5% fixos da plataforma               CDE4-OP5
002500*30/01/97 mvera  ch-0095  campos opcionais do lead (cidade,       CDE4-OP5
002600*                         horario, origem) imprimem traco         CDE4-OP5
002700*                         quando vazios, a pedido do marketing    CDE4-OP5
002800*21/12/98 rpina  ch-0115  ano 2000: sem campos de data            CDE4-OP5
002900*                         proprios; revisado                      CDE4-OP5
003000*11/03/03 jsoto  ch-0143  relatorio grava em rpt-file             CDE4-OP5
003100*                         compartilhado, modo extend              CDE4-OP5
003200*03/08/04 mvera  ch-0156  wcb-edit-alfa estava com 13 posicoes    CDE4-OP5
003300*                         (faltava a do centavo) e a varredura    CDE4-OP5
003400*                         tambem parava em 13 - ambos corrigidos  CDE4-OP5
003500*                         para 14, conforme a mascara do edit-us  CDE4-OP5
003600*04/08/04 rpina  ch-0159  tres acertos no cabecalho de lead: (1)  CDE4-OP5
003700*                         horario preferido e origem nao tinham o CDE4-OP5
003800*                         traco de campo em branco que a cidade/  CDE4-OP5
003900*                         uf ja tinha (ch-0095 prometia os tres); CDE4-OP5
004000*                         (2) comissao variavel do lead perdia a  CDE4-OP5
004100*                         3a/4a casa antes de multiplicar por 100 CDE4-OP5
004200*                         (truncava percentual errado); agora e   CDE4-OP5
004300*                         escalada numa area de 4 casas como no   CDE4-OP5
004400*                         cde4-op2 antes de estreitar p/ 2 casas; CDE4-OP5
004500*                         (3) prefixo de moeda saia "r$" em vez   CDE4-OP5
004600*                         de "R$"                                 CDE4-OP5
004700*----------------------------------------------------------------
004800******************************************************************
004900 environment division.
005000 configuration section.
005100 special-names.
005200     c01 is top-of-form.
005300 input-output section.
005400 file-control.
005500     select leads-file assign to "LEADS-FILE"
005600         organization is line sequential
005700         file status is fs-leads-file.
005800
005900     select card-norm assign to "CARD-NORM"
006000         organization is sequential
006100         file status is fs-card-norm.
006200
006300     select rpt-file assign to "RPT-FILE"
006400         organization is line sequential
006500         file status is fs-rpt-file.
006600
006700 data division.
006800 file section.
006900 fd  leads-file
007000     label record is standard
007100     record contains 250 characters.
007200 copy cdelead.
007300
007400 fd  card-norm
007500     label record is standard
007600     record contains 180 characters.
007700 copy cdecardn.
007800
007900 fd  rpt-file
008000     label record is standard
008100     record contains 133 characters.
008200 copy cderpt.
008300
008400 working-storage section.
008500 77  fs-leads-file            pic x(02).
008600 77  fs-card-norm             pic x(02).
008700 77  fs-rpt-file              pic x(02).
008800 77  ws-fim-leads             pic x(01) value "N".
008900     88 wfl-nao-ha-mais-leads    value "S".
009000 77  ws-pos-geral             pic 9(05) comp value zero.
009100 77  ws-i                     pic 9(03) comp value zero.
009200 77  ws-k                     pic 9(03) comp value zero.
009300 77  ws-oferta-encontrada     pic x(01) value "N".
009400     88 wof-encontrada           value "S".
009500 77  ws-indice-oferta         pic 9(01) comp value zero.
009600
009700* --- parametros trocados com o cde4-op2 (layout identico ao
009800* da sua linkage section).  rpina 96065
009900 01  ws-param-op2.
010000     05  wp-modo-chamada          pic x(01).
010100     05  wp-req-tipo              pic x(10).
010200     05  wp-req-credito-desejado  pic s9(9)v99.
010300     05  wp-req-entrada-max       pic s9v9(4).
010400     05  wp-req-comissao-extra    pic s9v9(4).
010500     05  wp-qtd-ofertas-saida     pic 9(01) comp.
010600     05  wp-ofertas-saida occurs 5 times.
010700         10  wp-of-solution-id       pic x(12).
010800         10  wp-of-administradora    pic x(20).
010900         10  wp-of-credito-total     pic s9(9)v99.
011000         10  wp-of-entrada-total     pic s9(9)v99.
011100         10  wp-of-percentual        pic s9(3)v99.
011200         10  wp-of-num-cartas        pic 9(01).
011300         10  wp-of-carta-idx occurs 8 times
011400                                    pic 9(04).
011500
011600* --- tabela completa do cards-norm, indexada pela posicao ----
011700* original (mesma numeracao do cde4-op2/op4).  rpina ch-0065
011800 01  tb-cartas-tela.
011900     05  tbt-carta occurs 500 times.
012000         10  tbt-credito          pic s9(9)v99.
012100         10  tbt-num-faixas       pic 9(01).
012200         10  tbt-faixa occurs 3 times.
012300             15  tbt-faixa-inicio     pic 9(03).
012400             15  tbt-faixa-fim        pic 9(03).
012500             15  tbt-faixa-valor      pic s9(7)v99.
012600         10  tbt-vencimento       pic x(10).
012700         10  tbt-venc-grupo-n redefines tbt-vencimento.
012800             15  tbt-venc-dia         pic x(02).
012900             15  filler               pic x(01).
013000             15  tbt-venc-mes         pic x(02).
013100             15  filler               pic x(01).
013200             15  tbt-venc-ano         pic x(04).
013300         10  tbt-fornecedor       pic x(20).
013400         10  tbt-fonte            pic x(30).
013500
013600 01  ws-conversor-moeda-br.
013700     05  wcb-valor                pic s9(9)v99.
013800     05  wcb-edit-us              pic zzz,zzz,zzz.99.
013900     05  wcb-edit-alfa redefines wcb-edit-us pic x(14).
014000     05  wcb-saida                pic x(18) value spaces.
014100     05  wcb-pos-saida            pic 9(02) comp value zero.
014200     05  wcb-pos-leitura          pic 9(02) comp value zero.
014300     05  wcb-char                 pic x(01).
014400
014500* --- conversor de percentual (2 casas, virgula) ---------------
014600 01  ws-conversor-percentual.
014700     05  wpc-fracao               pic s9v9999.
014800     05  wpc-valor                pic s9(3)v99.
014900     05  wpc-edit-us              pic zz9.99.
015000     05  wpc-edit-alfa redefines wpc-edit-us pic x(06).
015100     05  wpc-saida                pic x(07) value spaces.
015200     05  wpc-pos-saida            pic 9(02) comp value zero.
015300     05  wpc-pos-leitura          pic 9(02) comp value zero.
015400     05  wpc-char                 pic x(01).
015500
015600 01  ws-texto-parcelas           pic x(80) value spaces.
015700 01  ws-linha-generica           pic x(125) value spaces.
015800 01  ws-campo-opcional           pic x(30) value spaces.
015900 01  ws-campo-opcional-2         pic x(30) value spaces.
016000 01  ws-campo-opcional-3         pic x(30) value spaces.
016100
016200 procedure division.
016300 000-inicio.
016400     perform 100-abrir-arquivos-op5.
016500     perform 110-carregar-tabela-cartas thru 110-exit.
016600     perform 200-ler-lead.
016700     perform 210-processar-leads thru 210-exit.
016800     perform 900-encerrar-arquivos-op5.
016900     goback.
017000
017100 100-abrir-arquivos-op5.
017200     open input  leads-file.
017300     open input  card-norm.
017400     open extend rpt-file.
017500     move zero to ws-pos-geral.
017600
017700 110-carregar-tabela-cartas.
017800     read card-norm
017900         at end go to 110-exit
018000     end-read.
018100     add 1 to ws-pos-geral.
018200     if ws-pos-geral > 500
018300         go to 110-carregar-tabela-cartas
018400     end-if.
018500     move cn-credito        to tbt-credito(ws-pos-geral).
018600     move cn-num-faixas     to tbt-num-faixas(ws-pos-geral).
018700     move cn-vencimento     to tbt-vencimento(ws-pos-geral).
018800     move cn-fornecedor     to tbt-fornecedor(ws-pos-geral).
018900     move cn-fonte          to tbt-fonte(ws-pos-geral).
019000     move zero to ws-i.
019100 111-copiar-faixas.
019200     add 1 to ws-i.
019300     if ws-i > 3
019400         go to 110-carregar-tabela-cartas
019500     end-if.
019600     move cn-faixa-inicio(ws-i)
019700         to tbt-faixa-inicio(ws-pos-geral, ws-i).
019800     move cn-faixa-fim(ws-i)
019900         to tbt-faixa-fim(ws-pos-geral, ws-i).
020000     move cn-faixa-valor(ws-i)
020100         to tbt-faixa-valor(ws-pos-geral, ws-i).
020200     go to 111-copiar-faixas.
020300 110-exit.
020400     exit.
020500
020600 200-ler-lead.
020700     read leads-file
020800         at end move "S" to ws-fim-leads
020900     end-read.
021000
021100 210-processar-leads.
021200     if wfl-nao-ha-mais-leads
021300         go to 210-exit
021400     end-if.
021500     perform 300-processar-lead thru 300-exit.
021600     perform 200-ler-lead.
021700     go to 210-processar-leads.
021800 210-exit.
021900     exit.
022000
022100* para cada lead: reexecuta a juncao online com os parametros de
022200* selecao, localiza a oferta escolhida pelo solution-id e grava
022300* o relatorio completo.  o lead e sempre reconhecido, mesmo
022400* quando a oferta nao e mais localizada (ch-0065).
022500 300-processar-lead.
022600     move "L"                     to wp-modo-chamada.
022700     move lead-sel-tipo           to wp-req-tipo.
022800     move lead-sel-credito-desejado to wp-req-credito-desejado.
022900     move lead-sel-entrada-max    to wp-req-entrada-max.
023000     move lead-sel-comissao-extra to wp-req-comissao-extra.
023100     call "CDE4-OP2" using ws-param-op2.
023200     move "N" to ws-oferta-encontrada.
023300     move zero to ws-indice-oferta.
023400     move 1 to ws-i.
023500     perform 310-localizar-oferta thru 310-exit.
023600     perform 400-imprimir-cabecalho-lead.
023700     perform 410-imprimir-solicitacao-lead.
023800     if wof-encontrada
023900         perform 420-imprimir-juncao-selecionada
024000         perform 430-imprimir-cartas thru 430-exit
024100     end-if.
024200     move spaces to lr-conteudo.
024300     write linha-relatorio.
024400 300-exit.
024500     exit.
024600
024700 310-localizar-oferta.
024800     if wof-encontrada or ws-i > wp-qtd-ofertas-saida
024900         go to 310-exit
025000     end-if.
025100     if wp-of-solution-id(ws-i) = lead-sel-solution-id
025200         move "S" to ws-oferta-encontrada
025300         move ws-i to ws-indice-oferta
025400         go to 310-exit
025500     end-if.
025600     add 1 to ws-i.
025700     go to 310-localizar-oferta.
025800 310-exit.
025900     exit.
026000
026100 400-imprimir-cabecalho-lead.
026200     move "[NOVO LEAD CoDE]" to lr-conteudo.
026300     write linha-relatorio.
026400     move spaces to ws-linha-generica.
026500     string "Nome: " lead-nome(1:20) "  WhatsApp: "
026600         lead-whatsapp(1:15) "  E-mail: " lead-email(1:25)
026700         delimited by size into ws-linha-generica
026800     end-string.
026900     move ws-linha-generica to lr-conteudo.
027000     write linha-relatorio.
027100
027200     move lead-cidade-uf to ws-campo-opcional.
027300     if ws-campo-opcional = spaces
027400         move "-" to ws-campo-opcional
027500     end-if.
027600     move lead-melhor-horario to ws-campo-opcional-2.
027700     if ws-campo-opcional-2 = spaces
027800         move "-" to ws-campo-opcional-2
027900     end-if.
028000     move lead-origem to ws-campo-opcional-3.
028100     if ws-campo-opcional-3 = spaces
028200         move "-" to ws-campo-opcional-3
028300     end-if.
028400     move spaces to ws-linha-generica.
028500     string "Cidade/UF: " ws-campo-opcional(1:15)
028600         "  Horario preferido: " ws-campo-opcional-2(1:15)
028700         "  Origem: " ws-campo-opcional-3(1:15)
028800         delimited by size into ws-linha-generica
028900     end-string.
029000     move ws-linha-generica to lr-conteudo.
029100     write linha-relatorio.
029200
029300* linha "solicitacao:" - tipo, credito desejado e a comissao
029400* variavel pedida pelo lead, com o fixo de 5% anotado a parte.
029500 410-imprimir-solicitacao-lead.
029600     move lead-sel-credito-desejado to wcb-valor.
029700     perform 500-formatar-moeda-br thru 500-exit.
029800     move lead-sel-comissao-extra to wpc-fracao.
029900     compute wpc-valor rounded = wpc-fracao * 100.
030000     perform 550-formatar-percentual thru 550-exit.
030100     move spaces to ws-linha-generica.
030200     string "Solicitacao: " lead-sel-tipo(1:10)
030300         " / Credito desejado " wcb-saida
030400         " / Comissao variavel " wpc-saida
030500         "% (fixo plataforma: 5%)"
030600         delimited by size into ws-linha-generica
030700     end-string.
030800     move ws-linha-generica to lr-conteudo.
030900     write linha-relatorio.
031000
031100* linha "juncao selecionada:" - totais da oferta localizada e a
031200* comissao combinada (5% fixos + a variavel do lead).  jsoto 96083
031300 420-imprimir-juncao-selecionada.
031400     move wp-of-credito-total(ws-indice-oferta) to wcb-valor.
031500     perform 500-formatar-moeda-br thru 500-exit.
031600     move wcb-saida to ws-texto-parcelas.
031700     move wp-of-entrada-total(ws-indice-oferta) to wcb-valor.
031800     perform 500-formatar-moeda-br thru 500-exit.
031900     move lead-sel-comissao-extra to wpc-fracao.
032000     add .05 to wpc-fracao.
032100     compute wpc-valor rounded = wpc-fracao * 100.
032200     perform 550-formatar-percentual thru 550-exit.
032300     move spaces to ws-linha-generica.
032400     string "Juncao selecionada: "
032500         wp-of-solution-id(ws-indice-oferta) " / "
032600         wp-of-administradora(ws-indice-oferta) "/"
032700         lead-sel-tipo(1:10) " / Credito total "
032800         ws-texto-parcelas(1:18) " / Entrada (c/ comissao "
032900         "total " wpc-saida "%) " wcb-saida
033000         delimited by size into ws-linha-generica
033100     end-string.
033200     move ws-linha-generica to lr-conteudo.
033300     write linha-relatorio.
033400     move spaces to ws-linha-generica.
033500     string "  num cartas: " wp-of-num-cartas(ws-indice-oferta)
033600         delimited by size into ws-linha-generica
033700     end-string.
033800     move ws-linha-generica to lr-conteudo.
033900     write linha-relatorio.
034000
034100* uma linha por carta constituinte da juncao, com os dados
034200* internos (fornecedor, credito, vencimento, fonte e texto das
034300* faixas de parcela reconstituido a partir do cards-norm).
034400 430-imprimir-cartas.
034500     move "Cartas (detalhe interno):" to lr-conteudo.
034600     write linha-relatorio.
034700     move 1 to ws-k.
034800 431-loop-carta.
034900     if ws-k > wp-of-num-cartas(ws-indice-oferta)
035000         go to 430-exit
035100     end-if.
035200     perform 440-montar-texto-parcelas thru 440-exit.
035300     move tbt-credito(wp-of-carta-idx(ws-indice-oferta, ws-k))
035400         to wcb-valor.
035500     perform 500-formatar-moeda-br thru 500-exit.
035600     move spaces to ws-linha-generica.
035700     string "  - "
035800         wp-of-administradora(ws-indice-oferta) " | "
035900         wcb-saida(1:16) " | "
036000         tbt-vencimento(wp-of-carta-idx(ws-indice-oferta, ws-k))
036100         " | " tbt-fonte(wp-of-carta-idx(ws-indice-oferta, ws-k))
036200         " | " ws-texto-parcelas(1:40)
036300         delimited by size into ws-linha-generica
036400     end-string.
036500     move ws-linha-generica to lr-conteudo.
036600     write linha-relatorio.
036700     add 1 to ws-k.
036800     go to 431-loop-carta.
036900 430-exit.
037000     exit.
037100
037200 440-montar-texto-parcelas.
037300     move spaces to ws-texto-parcelas.
037400     if tbt-num-faixas(wp-of-carta-idx(ws-indice-oferta, ws-k))
037500         = zero
037600         move "-" to ws-texto-parcelas
037700         go to 440-exit
037800     end-if.
037900     move 1 to ws-i.
038000 441-loop-faixa.
038100     if ws-i >
038200         tbt-num-faixas(wp-of-carta-idx(ws-indice-oferta, ws-k))
038300         go to 440-exit
038400     end-if.
038500     move tbt-faixa-valor(wp-of-carta-idx(ws-indice-oferta, ws-k),
038600         ws-i) to wcb-valor.
038700     perform 500-formatar-moeda-br thru 500-exit.
038800     string ws-texto-parcelas(1:70)
038900         tbt-faixa-inicio(wp-of-carta-idx(ws-indice-oferta, ws-k),
039000             ws-i)
039100         " a "
039200         tbt-faixa-fim(wp-of-carta-idx(ws-indice-oferta, ws-k),
039300             ws-i)
039400         ": " wcb-saida "; "
039500         delimited by size into ws-texto-parcelas
039600     end-string.
039700     add 1 to ws-i.
039800     go to 441-loop-faixa.
039900 440-exit.
040000     exit.
040100
040200* converte um valor s9(9)v99 para "r$ 1.234.567,89" sem usar
040300* decimal-point is comma (mesmo algoritmo do cde4-op4).
040400 500-formatar-moeda-br.
040500     move wcb-valor to wcb-edit-us.
040600     move spaces to wcb-saida.
040700     move "R" to wcb-saida(1:1).
040800     move "$" to wcb-saida(2:1).
040900     move space to wcb-saida(3:1).
041000     move 3 to wcb-pos-saida.
041100     move zero to wcb-pos-leitura.
041200 510-varrer-moeda.
041300     add 1 to wcb-pos-leitura.
041400     if wcb-pos-leitura > 14
041500         go to 500-exit
041600     end-if.
041700     move wcb-edit-alfa(wcb-pos-leitura:1) to wcb-char.
041800     if wcb-char = space
041900         go to 510-varrer-moeda
042000     end-if.
042100     add 1 to wcb-pos-saida.
042200     if wcb-char = ","
042300         move "." to wcb-saida(wcb-pos-saida:1)
042400     else
042500         if wcb-char = "."
042600             move "," to wcb-saida(wcb-pos-saida:1)
042700         else
042800             move wcb-char to wcb-saida(wcb-pos-saida:1)
042900         end-if
043000     end-if.
043100     go to 510-varrer-moeda.
043200 500-exit.
043300     exit.
043400
043500* converte um percentual s9(3)v99 para texto com virgula (sem
043600* agrupamento de milhar, so troca o ponto decimal).
043700 550-formatar-percentual.
043800     move wpc-valor to wpc-edit-us.
043900     move spaces to wpc-saida.
044000     move zero to wpc-pos-saida.
044100     move zero to wpc-pos-leitura.
044200 560-varrer-percentual.
044300     add 1 to wpc-pos-leitura.
044400     if wpc-pos-leitura > 6
044500         go to 550-exit
044600     end-if.
044700     move wpc-edit-alfa(wpc-pos-leitura:1) to wpc-char.
044800     if wpc-char = space
044900         go to 560-varrer-percentual
045000     end-if.
045100     add 1 to wpc-pos-saida.
045200     if wpc-char = "."
045300         move "," to wpc-saida(wpc-pos-saida:1)
045400     else
045500         move wpc-char to wpc-saida(wpc-pos-saida:1)
045600     end-if.
045700     go to 560-varrer-percentual.
045800 550-exit.
045900     exit.
046000
046100 900-encerrar-arquivos-op5.
046200     close leads-file.
046300     close card-norm.
046400     close rpt-file.

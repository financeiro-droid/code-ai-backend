000100******************************************************************
000200* CDEOFR.CPY
000300* layout da oferta de juncao - arquivo offers-file, 160 bytes.
000400* gravado pelo cde4-op2 (motor de juncao), lido pelo cde4-op4
000500* (formatador) e pelo cde4-op5 (relatorio de lead).
000600******************************************************************
000700*
000800 01  reg-juncao.
000900     05  jun-solution-id          pic x(12).
001000     05  jun-administradora       pic x(20).
001100     05  jun-tipo                 pic x(10).
001200     05  jun-credito-total        pic s9(9)v99.
001300     05  jun-entrada-total        pic s9(9)v99.
001400     05  jun-percentual-entrada   pic s9(3)v99.
001500     05  jun-percentual-ed redefines jun-percentual-entrada
001600                                  pic zz9,99.
001700     05  jun-num-cartas           pic 9(01).
001800     05  jun-carta-idx occurs 8 times
001900                                  pic 9(04).
002000     05  jun-ind-situacao         pic x(01).
002100         88  jun-situacao-ativa       value "A".
002200         88  jun-situacao-cancelada   value "C".
002300     05  filler                   pic x(57).

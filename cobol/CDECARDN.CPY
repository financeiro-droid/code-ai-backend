000100******************************************************************
000200* CDECARDN.CPY
000300* layout da carta de consorcio contemplada - registro normal-
000400* izado (saida da opcion-1).  arquivo cards-norm, 180 bytes.
000500* usado por cde4-op1 (grava), cde4-op2 e cde4-op3 (leem).
000600******************************************************************
000700*
000800 01  reg-carta-norm.
000900     05  cn-administradora        pic x(20).
001000     05  cn-tipo                  pic x(10).
001100     05  cn-credito               pic s9(9)v99.
001200     05  cn-entrada-fornecedor    pic s9(9)v99.
001300     05  cn-faixas-parcela occurs 3 times.
001400         10  cn-faixa-inicio      pic 9(03).
001500         10  cn-faixa-fim         pic 9(03).
001600         10  cn-faixa-valor       pic s9(7)v99.
001700     05  cn-num-faixas            pic 9(01).
001800     05  cn-vencimento            pic x(10).
001900     05  cn-venc-grupo-n redefines cn-vencimento.
002000         10  cn-venc-dia          pic x(02).
002100         10  filler               pic x(01).
002200         10  cn-venc-mes          pic x(02).
002300         10  filler               pic x(01).
002400         10  cn-venc-ano          pic x(04).
002500     05  cn-fornecedor            pic x(20).
002600     05  cn-fonte                 pic x(30).
002700     05  cn-ind-situacao          pic x(01).
002800         88  cn-situacao-valida       value "V".
002900         88  cn-situacao-descartada   value "D".
003000     05  filler                   pic x(21).

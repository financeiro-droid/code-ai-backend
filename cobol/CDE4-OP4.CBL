000100 identification division.
000200 program-id. cde4-op4.
000300 author. j. soto.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 03/18/96.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* cde4-op4 - formatador das ofertas de juncao
001000* le o offers-file gravado pelo cde4-op2 e, agrupando as ofertas
001100* por solicitacao (mesmo prefixo "jct"+numero da solicitacao no
001200* solution-id), imprime um bloco por oferta (ate 3 por grupo) no
001300* rpt-file, com moeda em formato brasileiro e vencimento reduzido
001400* a dd/mm.  as faixas de parcela e o vencimento exibidos vem das
001500* cartas que compoem a juncao, recuperadas do cards-norm pela
001600* posicao original gravada em jun-carta-idx.
001700*
001800* historico de alteracoes
001900*----------------------------------------------------------------
002000*18/03/96 jsoto  ch-0058  primeira versao - formata ate 3         CDE4-OP4
002100*                         ofertas por bloco com emoji de tipo     CDE4-OP4
002200*02/06/96 rpina  ch-0071  parcelas do bloco passam a listar       CDE4-OP4
002300*                         as faixas de todas as cartas da         CDE4-OP4
002400*                         juncao, nao so da primeira carta        CDE4-OP4
002500*19/11/96 mvera  ch-0088  vencimento do bloco reduzido para       CDE4-OP4
002600*                         dd/mm (aceita tambem aaaa-mm-dd)        CDE4-OP4
002700*21/12/98 jsoto  ch-0114  ano 2000: rotina formatar-              CDE4-OP4
002800*                         vencimento revisada, trata aaaa         CDE4-OP4
002900*                         de 4 digitos sem ambiguidade            CDE4-OP4
003000*14/05/01 rpina  ch-0124  linha de fechamento apos o ultimo       CDE4-OP4
003100*                         bloco passa a ser fixa (antes so        CDE4-OP4
003200*                         aparecia com 3 ofertas)                 CDE4-OP4
003300*11/03/03 mvera  ch-0142  relatorio grava em rpt-file             CDE4-OP4
003400*                         compartilhado, modo extend              CDE4-OP4
003500*12/04/04 jsoto  ch-0152  tabela de cartas e conversor de moeda   CDE4-OP4
003600*                         ganham views redefines (vencimento      CDE4-OP4
003700*                         quebrado e moeda em alfa) a pedido da   CDE4-OP4
003800*                         auditoria de padroes                    CDE4-OP4
003900*03/08/04 mvera  ch-0155  varredura de wcb-edit-alfa parava na    CDE4-OP4
004000*                         posicao 13 e cortava o ultimo digito    CDE4-OP4
004100*                         de centavos - limite corrigido p/ 14    CDE4-OP4
004200*04/08/04 rpina  ch-0158  prefixo de moeda saia em minusculo      CDE4-OP4
004300*                         ("r$") - corrigido para "R$" conforme   CDE4-OP4
004400*                         o layout do relatorio                  CDE4-OP4
004500*----------------------------------------------------------------
004600******************************************************************
004700 environment division.
004800 configuration section.
004900 special-names.
005000     c01 is top-of-form.
005100 input-output section.
005200 file-control.
005300     select offers-file assign to "OFFERS-FILE"
005400         organization is sequential
005500         file status is fs-offers-file.
005600
005700     select card-norm assign to "CARD-NORM"
005800         organization is sequential
005900         file status is fs-card-norm.
006000
006100     select rpt-file assign to "RPT-FILE"
006200         organization is line sequential
006300         file status is fs-rpt-file.
006400
006500 data division.
006600 file section.
006700 fd  offers-file
006800     label record is standard
006900     record contains 160 characters.
007000 copy cdeofr.
007100
007200 fd  card-norm
007300     label record is standard
007400     record contains 180 characters.
007500 copy cdecardn.
007600
007700 fd  rpt-file
007800     label record is standard
007900     record contains 133 characters.
008000 copy cderpt.
008100
008200 working-storage section.
008300 77  fs-offers-file           pic x(02).
008400 77  fs-card-norm             pic x(02).
008500 77  fs-rpt-file              pic x(02).
008600 77  ws-fim-ofertas           pic x(01) value "N".
008700     88 wfo-nao-ha-mais-ofertas value "S".
008800 77  ws-pos-geral             pic 9(05) comp value zero.
008900 77  ws-total-cartas          pic 9(05) comp value zero.
009000 77  ws-i                     pic 9(03) comp value zero.
009100 77  ws-k                     pic 9(03) comp value zero.
009200 77  ws-grupo-atual           pic x(07) value spaces.
009300 77  ws-grupo-oferta          pic x(07) value spaces.
009400 77  ws-blocos-no-grupo       pic 9(01) comp value zero.
009500 77  ws-tem-grupo-aberto      pic x(01) value "N".
009600     88 wtg-grupo-aberto         value "S".
009700
009800* --- tabela completa do cards-norm, indexada pela posicao -------
009900* original do registro (mesma numeracao usada pelo cde4-op2 ao
010000* gravar jun-carta-idx).                              jsoto 96071
010100 01  tb-cartas-tela.
010200     05  tbt-carta occurs 500 times.
010300         10  tbt-administradora   pic x(20).
010400         10  tbt-tipo             pic x(10).
010500         10  tbt-credito          pic s9(9)v99.
010600         10  tbt-num-faixas       pic 9(01).
010700         10  tbt-faixa occurs 3 times.
010800             15  tbt-faixa-inicio     pic 9(03).
010900             15  tbt-faixa-fim        pic 9(03).
011000             15  tbt-faixa-valor      pic s9(7)v99.
011100         10  tbt-vencimento       pic x(10).
011200         10  tbt-venc-grupo redefines tbt-vencimento.
011300             15  tbt-vg-dia       pic x(02).
011400             15  filler           pic x(01).
011500             15  tbt-vg-mes       pic x(02).
011600             15  filler           pic x(01).
011700             15  tbt-vg-ano       pic x(04).
011800         10  tbt-fornecedor       pic x(20).
011900         10  filler               pic x(05).
012000
012100* --- conversor de moeda para formato brasileiro ---------------
012200 01  ws-conversor-moeda-br.
012300     05  wcb-valor                pic s9(9)v99.
012400     05  wcb-edit-us              pic zzz,zzz,zzz.99.
012500     05  wcb-edit-alfa redefines wcb-edit-us
012600                                  pic x(14).
012700     05  wcb-saida                pic x(18) value spaces.
012800     05  wcb-pos-saida            pic 9(02) comp value zero.
012900     05  wcb-pos-leitura          pic 9(02) comp value zero.
013000     05  wcb-char                 pic x(01).
013100     05  filler                   pic x(05) value spaces.
013200
013300* --- conversor de vencimento para dd/mm ----------------------
013400 01  ws-conversor-vencimento.
013500     05  wcv-entrada              pic x(10).
013600     05  wcv-entrada-grupo redefines wcv-entrada.
013700         10  wcv-eg-dia           pic x(02).
013800         10  filler               pic x(01).
013900         10  wcv-eg-mes           pic x(02).
014000         10  filler               pic x(01).
014100         10  wcv-eg-ano           pic x(04).
014200     05  wcv-saida                pic x(10) value spaces.
014300     05  filler                   pic x(05) value spaces.
014400
014500 01  ws-linha-generica            pic x(80) value spaces.
014600 01  ws-tipo-upper                pic x(10) value spaces.
014700 01  ws-tipo-exibicao             pic x(12) value spaces.
014800
014900 procedure division.
015000 000-inicio.
015100     perform 100-abrir-arquivos-op4.
015200     perform 110-carregar-tabela-cartas thru 110-exit.
015300     perform 200-ler-primeira-oferta.
015400     perform 210-processar-ofertas thru 210-exit.
015500     if wtg-grupo-aberto
015600         perform 500-imprimir-fechamento
015700     end-if.
015800     perform 900-encerrar-arquivos-op4.
015900     goback.
016000
016100 100-abrir-arquivos-op4.
016200     open input  offers-file.
016300     open input  card-norm.
016400     open extend rpt-file.
016500     move zero to ws-pos-geral.
016600     move zero to ws-total-cartas.
016700
016800 110-carregar-tabela-cartas.
016900     read card-norm
017000         at end go to 110-exit
017100     end-read.
017200     add 1 to ws-pos-geral.
017300     if ws-pos-geral > 500
017400         go to 110-carregar-tabela-cartas
017500     end-if.
017600     move ws-pos-geral to ws-total-cartas.
017700     move cn-administradora to tbt-administradora(ws-pos-geral).
017800     move cn-tipo           to tbt-tipo(ws-pos-geral).
017900     move cn-credito        to tbt-credito(ws-pos-geral).
018000     move cn-num-faixas     to tbt-num-faixas(ws-pos-geral).
018100     move cn-vencimento     to tbt-vencimento(ws-pos-geral).
018200     move cn-fornecedor     to tbt-fornecedor(ws-pos-geral).
018300     move zero to ws-i.
018400 111-copiar-faixas.
018500     add 1 to ws-i.
018600     if ws-i > 3
018700         go to 110-carregar-tabela-cartas
018800     end-if.
018900     move cn-faixa-inicio(ws-i)
019000         to tbt-faixa-inicio(ws-pos-geral, ws-i).
019100     move cn-faixa-fim(ws-i)
019200         to tbt-faixa-fim(ws-pos-geral, ws-i).
019300     move cn-faixa-valor(ws-i)
019400         to tbt-faixa-valor(ws-pos-geral, ws-i).
019500     go to 111-copiar-faixas.
019600 110-exit.
019700     exit.
019800
019900 200-ler-primeira-oferta.
020000     read offers-file
020100         at end move "S" to ws-fim-ofertas
020200     end-read.
020300
020400* percorre o offers-file agrupando registros consecutivos com o
020500* mesmo prefixo "jct"+seq-solicitacao no solution-id; imprime
020600* ate 3 blocos por grupo e a linha de fechamento ao trocar de
020700* grupo.                                              mvera 96088
020800 210-processar-ofertas.
020900     if wfo-nao-ha-mais-ofertas
021000         go to 210-exit
021100     end-if.
021200     move jun-solution-id(1:7) to ws-grupo-oferta.
021300     if not wtg-grupo-aberto
021400         move ws-grupo-oferta to ws-grupo-atual
021500         move "S" to ws-tem-grupo-aberto
021600         move zero to ws-blocos-no-grupo
021700     end-if.
021800     if ws-grupo-oferta not = ws-grupo-atual
021900         perform 500-imprimir-fechamento
022000         move ws-grupo-oferta to ws-grupo-atual
022100         move zero to ws-blocos-no-grupo
022200     end-if.
022300     if ws-blocos-no-grupo < 3
022400         perform 300-imprimir-bloco-oferta
022500         add 1 to ws-blocos-no-grupo
022600     end-if.
022700     perform 220-ler-proxima-oferta.
022800     go to 210-processar-ofertas.
022900 210-exit.
023000     exit.
023100
023200 220-ler-proxima-oferta.
023300     read offers-file
023400         at end move "S" to ws-fim-ofertas
023500     end-read.
023600
023700* bloco da oferta corrente - administradora/tipo/emoji, credito,
023800* entrada, faixas de parcela de cada carta constituinte e o
023900* vencimento da primeira carta da juncao (representativo do
024000* grupo).                                             jsoto 96058
024100 300-imprimir-bloco-oferta.
024200     perform 315-formatar-tipo-exibicao.
024300     move spaces to ws-linha-generica.
024400     string "🔵 " jun-administradora " " ws-tipo-exibicao
024500         delimited by size into ws-linha-generica
024600     end-string.
024700     perform 310-anexar-emoji-tipo.
024800     move ws-linha-generica to lr-conteudo.
024900     write linha-relatorio.
025000     move spaces to lr-conteudo.
025100     write linha-relatorio.
025200
025300     move jun-credito-total to wcb-valor.
025400     perform 400-formatar-moeda-br thru 400-exit.
025500     move spaces to ws-linha-generica.
025600     string "🧾 Credito: " wcb-saida
025700         delimited by size into ws-linha-generica
025800     end-string.
025900     move ws-linha-generica to lr-conteudo.
026000     write linha-relatorio.
026100
026200     move jun-entrada-total to wcb-valor.
026300     perform 400-formatar-moeda-br thru 400-exit.
026400     move spaces to ws-linha-generica.
026500     string "💰 Entrada: " wcb-saida
026600         delimited by size into ws-linha-generica
026700     end-string.
026800     move ws-linha-generica to lr-conteudo.
026900     write linha-relatorio.
027000
027100     move "💸 Parcelas:" to lr-conteudo.
027200     write linha-relatorio.
027300     perform 320-imprimir-faixas-juncao thru 320-exit.
027400
027500     move spaces to lr-conteudo.
027600     write linha-relatorio.
027700     perform 330-formatar-vencimento-grupo.
027800     move spaces to ws-linha-generica.
027900     string "📅 Vencimento: " wcv-saida
028000         delimited by size into ws-linha-generica
028100     end-string.
028200     move ws-linha-generica to lr-conteudo.
028300     write linha-relatorio.
028400     move "⚠ Taxa de cadastro/transferencia a consultar"
028500         to lr-conteudo.
028600     write linha-relatorio.
028700     move "--------------------" to lr-conteudo.
028800     write linha-relatorio.
028900     move spaces to lr-conteudo.
029000     write linha-relatorio.
029100
029200* seleciona o par de emojis do tipo ja canonizado em
029300* ws-tipo-upper (calculado por 315-formatar-tipo-exibicao).
029400 310-anexar-emoji-tipo.
029500     if ws-tipo-upper(1:6) = "IMOVEL"
029600         string ws-linha-generica(1:40) " 🏠🏠"
029700             delimited by size into ws-linha-generica
029800         end-string
029900     end-if.
030000     if ws-tipo-upper(1:4) = "AUTO"
030100         string ws-linha-generica(1:40) " 🚗🚗"
030200             delimited by size into ws-linha-generica
030300         end-string
030400     end-if.
030500     if ws-tipo-upper(1:8) = "SERVICOS"
030600         string ws-linha-generica(1:40) " 🛠🛠"
030700             delimited by size into ws-linha-generica
030800         end-string
030900     end-if.
031000
031100* tipo para exibicao - imovel/imóvel - imóvel, auto - auto,
031200* servicos/serviços - serviços, senao primeira letra maiuscula.
031300* mantem ws-tipo-upper (ascii maiusc) para o emoji.   rpina 96071
031400 315-formatar-tipo-exibicao.
031500     move jun-tipo to ws-tipo-upper.
031600     inspect ws-tipo-upper converting
031700         "abcdefghijklmnopqrstuvwxyz" to
031800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031900     move spaces to ws-tipo-exibicao.
032000     if ws-tipo-upper(1:6) = "IMOVEL"
032100         move "Imóvel" to ws-tipo-exibicao
032200         go to 315-exit
032300     end-if.
032400     if ws-tipo-upper(1:4) = "AUTO"
032500         move "Auto" to ws-tipo-exibicao
032600         go to 315-exit
032700     end-if.
032800     if ws-tipo-upper(1:8) = "SERVICOS"
032900         move "Serviços" to ws-tipo-exibicao
033000         go to 315-exit
033100     end-if.
033200     move jun-tipo to ws-tipo-exibicao.
033300     inspect ws-tipo-exibicao(1:1) converting
033400         "abcdefghijklmnopqrstuvwxyz" to
033500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033600 315-exit.
033700     exit.
033800
033900* lista, carta a carta, as faixas de parcela das cartas que
034000* compoem a juncao corrente (ate jun-num-cartas).      rpina 96071
034100 320-imprimir-faixas-juncao.
034200     move 1 to ws-k.
034300 321-loop-carta.
034400     if ws-k > jun-num-cartas
034500         go to 320-exit
034600     end-if.
034700     move 1 to ws-i.
034800     perform 322-loop-faixa thru 322-exit.
034900     add 1 to ws-k.
035000     go to 321-loop-carta.
035100 320-exit.
035200     exit.
035300
035400 322-loop-faixa.
035500     if ws-i > tbt-num-faixas(jun-carta-idx(ws-k))
035600         go to 322-exit
035700     end-if.
035800     move tbt-faixa-valor(jun-carta-idx(ws-k), ws-i) to wcb-valor.
035900     perform 400-formatar-moeda-br thru 400-exit.
036000     move spaces to ws-linha-generica.
036100     string tbt-faixa-inicio(jun-carta-idx(ws-k), ws-i)
036200         " a " tbt-faixa-fim(jun-carta-idx(ws-k), ws-i) ": "
036300         wcb-saida delimited by size into ws-linha-generica
036400     end-string.
036500     move ws-linha-generica to lr-conteudo.
036600     write linha-relatorio.
036700     add 1 to ws-i.
036800     go to 322-loop-faixa.
036900 322-exit.
037000     exit.
037100
037200 330-formatar-vencimento-grupo.
037300     move tbt-vencimento(jun-carta-idx(1)) to wcv-entrada.
037400     perform 450-formatar-vencimento.
037500
037600 500-imprimir-fechamento.
037700     move "qual dessas opcoes mais te interessou?" to lr-conteudo.
037800     write linha-relatorio.
037900     move spaces to lr-conteudo.
038000     write linha-relatorio.
038100     move "N" to ws-tem-grupo-aberto.
038200
038300* converte um valor s9(9)v99 para "r$ 1.234.567,89" sem usar
038400* decimal-point is comma - inverte ponto/virgula do picture
038500* editado americano caractere a caractere.            jsoto 96058
038600 400-formatar-moeda-br.
038700     move wcb-valor to wcb-edit-us.
038800     move spaces to wcb-saida.
038900     move 1 to wcb-pos-saida.
039000     move "R" to wcb-saida(1:1).
039100     move "$" to wcb-saida(2:1).
039200     move space to wcb-saida(3:1).
039300     move 3 to wcb-pos-saida.
039400     move zero to wcb-pos-leitura.
039500 410-varrer-moeda.
039600     add 1 to wcb-pos-leitura.
039700     if wcb-pos-leitura > 14
039800         go to 400-exit
039900     end-if.
040000     move wcb-edit-alfa(wcb-pos-leitura:1) to wcb-char.
040100     if wcb-char = space
040200         go to 410-varrer-moeda
040300     end-if.
040400     add 1 to wcb-pos-saida.
040500     if wcb-char = ","
040600         move "." to wcb-saida(wcb-pos-saida:1)
040700     else
040800         if wcb-char = "."
040900             move "," to wcb-saida(wcb-pos-saida:1)
041000         else
041100             move wcb-char to wcb-saida(wcb-pos-saida:1)
041200         end-if
041300     end-if.
041400     go to 410-varrer-moeda.
041500 400-exit.
041600     exit.
041700
041800* reduz dd/mm/aaaa, dd/mm ou aaaa-mm-dd para dd/mm; qualquer
041900* outro texto passa sem alteracao; branco continua branco.
042000* revisado no ano 2000: nao confunde aa com aaaa.    jsoto 98114
042100 450-formatar-vencimento.
042200     move spaces to wcv-saida.
042300     if wcv-entrada = spaces
042400         go to 450-exit
042500     end-if.
042600     if wcv-entrada(3:1) = "/" and wcv-entrada(6:1) = "/"
042700         move wcv-entrada(1:5) to wcv-saida
042800         go to 450-exit
042900     end-if.
043000     if wcv-entrada(3:1) = "/" and wcv-entrada(6:1) = space
043100         move wcv-entrada(1:5) to wcv-saida
043200         go to 450-exit
043300     end-if.
043400     if wcv-entrada(5:1) = "-" and wcv-entrada(8:1) = "-"
043500         string wcv-entrada(9:2) "/" wcv-entrada(6:2)
043600             delimited by size into wcv-saida
043700         end-string
043800         go to 450-exit
043900     end-if.
044000     move wcv-entrada to wcv-saida.
044100 450-exit.
044200     exit.
044300
044400 900-encerrar-arquivos-op4.
044500     close offers-file.
044600     close card-norm.
044700     close rpt-file.

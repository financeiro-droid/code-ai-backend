000100******************************************************************
000200* CDEREQ.CPY
000300* layout da solicitacao de juncao (pedido do cliente) - arquivo
000400* request-file, 80 bytes.  usado por cde4-op2 e cde4-op5 (que
000500* reaplica a mesma solicitacao do lead para reencontrar a oferta).
000600******************************************************************
000700*
000800 01  reg-solicitacao.
000900     05  sol-tipo                 pic x(10).
001000     05  sol-credito-desejado     pic s9(9)v99.
001100     05  sol-entrada-max          pic s9v9(4).
001200     05  sol-entrada-max-ed redefines sol-entrada-max
001300                                  pic s9v9999.
001400     05  sol-comissao-extra       pic s9v9(4).
001500     05  sol-ind-comissao         pic x(01).
001600         88  sol-comissao-informada   value "S".
001700         88  sol-comissao-ausente     value "N".
001800     05  filler                   pic x(48).

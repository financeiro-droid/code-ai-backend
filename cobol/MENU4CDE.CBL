000100 identification division.
000200 program-id. menu4cde.
000300 author. j. soto.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 03/14/95.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* menu4cde - driver do lote noturno de juncao de cartas
001000* chama, em sequencia fixa, as cinco opcions que compoem o
001100* lote: normalizacao do estoque, motor de juncao, formatacao
001200* das ofertas, selecao das melhores cartas e relatorio de
001300* leads.  nao ha mais interacao de tela (ch-0144) - o
001400* operador agenda este programa no job do lote noturno.
001500*
001600* historico de alteracoes
001700*----------------------------------------------------------------
001800*14/03/95 jsoto  ch-0030  primeira versao - a partir do antigo    MENU4CDE
001900*                         menu de tela interativo, adaptado para  MENU4CDE
002000*                         encadear as cinco opcions do lote de    MENU4CDE
002050*                         juncao de cartas sem intervencao        MENU4CDE
002070*                         do operador                             MENU4CDE
002100*30/11/95 mvera  ch-0054  passa a chamar cde4-op3 apos o cde4-op4 MENU4CDE
002200*                         (listagem top-3 sai depois das ofertas) MENU4CDE
002300*25/04/96 rpina  ch-0066  inclui chamada ao cde4-op5 (relatorio   MENU4CDE
002400*                         de leads) ao final do lote              MENU4CDE
002500*21/12/98 jsoto  ch-0113  ano 2000: fecha-programa exibida com    MENU4CDE
002600*                         4 digitos de ano no banner do lote      MENU4CDE
002700*11/03/03 rpina  ch-0144  deixa de ser programa de tela - vira    MENU4CDE
002800*                         driver batch, sem screen section, chama MENU4CDE
002900*                         as 5 opcions em sequencia fixa          MENU4CDE
003000*----------------------------------------------------------------
003100******************************************************************
003200 environment division.
003300 configuration section.
003400 special-names.
003500     c01 is top-of-form.
003600 data division.
003700 working-storage section.
003800 77  ws-passo-atual           pic 9(01) comp value zero.
003900 01  ws-fecha-sys             pic 9(08).
004000 01  ws-fecha-sys-grupo redefines ws-fecha-sys.
004100     05  ws-fs-ano            pic 9(04).
004200     05  ws-fs-mes            pic 9(02).
004300     05  ws-fs-dia            pic 9(02).
004400 01  ws-fecha-programa.
004500     05  ws-fp-dia            pic 9(02).
004600     05  filler               pic x(01) value "/".
004700     05  ws-fp-mes            pic 9(02).
004800     05  filler               pic x(01) value "/".
004900     05  ws-fp-ano            pic 9(04).
005000 01  ws-fecha-programa-alt redefines ws-fecha-programa
005100                            pic x(10).
005200 01  ws-banner-passo.
005300     05  filler               pic x(20) value
005400             "cde - lote passo ".
005500     05  wbp-nome-opcion      pic x(10).
005600     05  filler               pic x(49) value spaces.
005700
005800* --- parametros para chamar o cde4-op2 em modo lote -------------
005900 01  ws-param-op2-lote.
006000     05  wpl-modo-chamada        pic x(01) value space.
006100     05  wpl-req-tipo            pic x(10).
006200     05  wpl-req-credito-desejado
006300                                 pic s9(9)v99.
006400     05  wpl-req-entrada-max     pic s9v9(4).
006500     05  wpl-req-comissao-extra  pic s9v9(4).
006600     05  wpl-qtd-ofertas-saida   pic 9(01) comp.
006700     05  wpl-ofertas-saida occurs 5 times.
006800         10  wpl-of-solution-id      pic x(12).
006900         10  wpl-of-administradora   pic x(20).
007000         10  wpl-of-credito-total    pic s9(9)v99.
007100         10  wpl-of-entrada-total    pic s9(9)v99.
007200         10  wpl-of-percentual       pic s9(3)v99.
007300         10  wpl-of-percentual-ed redefines wpl-of-percentual
007400                                    pic zz9.99.
007500         10  wpl-of-num-cartas       pic 9(01).
007600         10  wpl-of-carta-idx occurs 8 times
007700                                    pic 9(04).
007800     05  filler                  pic x(10) value spaces.
007900
008000* --- parametro para chamar o cde4-op3 (comissao do usuario) -----
008100* zero = op3 assume a comissao padrao de 2,00% (ch-0054).
008200 01  ws-param-op3-lote.
008300     05  wp3-comissao-usuario    pic 9(02)v99 value zero.
008400     05  wp3-comissao-ed redefines wp3-comissao-usuario
008500                                 pic z9,99.
008600     05  filler                  pic x(10) value spaces.
008700
008800 procedure division.
008900 000-inicio.
009000     perform 100-carimbar-data-lote.
009100     perform 200-executar-passos thru 200-exit.
009200     display "cde - lote noturno encerrado".
009300     stop run.
009400
009500 100-carimbar-data-lote.
009600     accept ws-fecha-sys from date yyyymmdd.
009700     move ws-fs-dia to ws-fp-dia.
009800     move ws-fs-mes to ws-fp-mes.
009900     move ws-fs-ano to ws-fp-ano.
010000     display "cde - lote noturno iniciado em "
010100         ws-fp-dia "/" ws-fp-mes "/" ws-fp-ano.
010200     move 1 to ws-passo-atual.
010300
010400* chama os 5 passos do lote, um de cada vez, na ordem fixa do
010500* negocio: normaliza estoque, roda a juncao, formata as
010600* ofertas, seleciona as melhores cartas e por fim monta o
010700* relatorio dos leads (que depende dos passos anteriores).
010800 200-executar-passos.
010900     if ws-passo-atual > 5
011000         go to 200-exit
011100     end-if.
011200     evaluate ws-passo-atual
011300         when 1
011400             move "CDE4-OP1" to wbp-nome-opcion
011500             display ws-banner-passo
011600             call "CDE4-OP1"
011700         when 2
011800             move "CDE4-OP2" to wbp-nome-opcion
011900             display ws-banner-passo
012000             call "CDE4-OP2" using ws-param-op2-lote
012100         when 3
012200             move "CDE4-OP4" to wbp-nome-opcion
012300             display ws-banner-passo
012400             call "CDE4-OP4"
012500         when 4
012600             move "CDE4-OP3" to wbp-nome-opcion
012700             display ws-banner-passo
012800             call "CDE4-OP3" using ws-param-op3-lote
012900         when 5
013000             move "CDE4-OP5" to wbp-nome-opcion
013100             display ws-banner-passo
013200             call "CDE4-OP5"
013300     end-evaluate.
013400     add 1 to ws-passo-atual.
013500     go to 200-executar-passos.
013600 200-exit.
013700     exit.

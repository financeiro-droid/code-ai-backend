000100******************************************************************
000200* CDECARD.CPY
000300* layout da carta de consorcio contemplada - registro bruto,
000400* como chega do fornecedor.  arquivo cards-raw, 200 bytes.
000500* usado por cde4-op1 (normalizador).
000600* extraido dos tres programas em 14/03/95 porque a mesma reg-
000700* carta estava repetida e uma mudanca de layout obrigava a
000800* alterar os tres ao mesmo tempo.                      j.soto 95031
000900******************************************************************
001000*
001100 01  reg-carta-bruta.
001200     05  cb-administradora        pic x(20).
001300     05  cb-tipo                  pic x(10).
001400     05  cb-credito-texto         pic x(15).
001500     05  cb-entrada-texto         pic x(15).
001600     05  cb-parcelas-texto        pic x(60).
001700     05  cb-parcelas-chars redefines cb-parcelas-texto
001800                                  pic x occurs 60 times
001900                                  indexed by ix-parc-char.
002000     05  cb-vencimento-texto      pic x(10).
002100     05  cb-venc-grupo redefines cb-vencimento-texto.
002200         10  cb-venc-dia          pic x(02).
002300         10  filler               pic x(01).
002400         10  cb-venc-mes          pic x(02).
002500         10  filler               pic x(01).
002600         10  cb-venc-ano          pic x(04).
002700     05  cb-fornecedor            pic x(20).
002800     05  cb-fonte                 pic x(30).
002900     05  filler                   pic x(20).

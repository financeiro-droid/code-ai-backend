000100 identification division.
000200 program-id. cde4-op3.
000300 author. m. vera.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 11/30/95.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* cde4-op3 - seletor das melhores cartas por tipo
001000* le o estoque normalizado (cards-norm), calcula a entrada de
001100* cada carta (entrada do fornecedor mais a comissao da
001200* plataforma e a do consultor) e mantem, para cada um dos tres
001300* tipos de destino, as 3 cartas de menor entrada (desempate por
001400* numero de parcelas).  grava a listagem no rpt-file ja aberto
001500* pelo cde4-op1 (acrescenta ao final, nao recria o arquivo).
001600*
001700* historico de alteracoes
001800*----------------------------------------------------------------
001900*30/11/95 mvera  ch-0054  primeira versao - seleciona as 3        CDE4-OP3
002000*                         cartas de menor entrada por tipo        CDE4-OP3
002100*                         (substitui consulta de stock critico)   CDE4-OP3
002200*08/02/96 jsoto  ch-0063  entrada da carta passa a somar a        CDE4-OP3
002300*                         comissao fixa de 5% mais a do usuario   CDE4-OP3
002400*22/08/96 rpina  ch-0079  desempate por numero de parcelas        CDE4-OP3
002500*                         quando a entrada e igual                CDE4-OP3
002600*14/01/97 mvera  ch-0092  agrupamento passa a tres tipos fixos    CDE4-OP3
002700*                         (imovel, auto, servicos) em vez de      CDE4-OP3
002800*                         ler o codigo de tipo do laboratorio     CDE4-OP3
002900*21/12/98 jsoto  ch-0113  ano 2000: sem campos de data usados     CDE4-OP3
003000*                         na classificacao; revisado              CDE4-OP3
003100*11/03/03 rpina  ch-0141  relatorio top-3 passa a gravar no       CDE4-OP3
003200*                         rpt-file compartilhado em vez de        CDE4-OP3
003300*                         arquivo proprio                         CDE4-OP3
003400*12/04/04 jsoto  ch-0153  tabela top-3 e linha de impressao       CDE4-OP3
003500*                         ganham views redefines a pedido da      CDE4-OP3
003600*                         auditoria de padroes                    CDE4-OP3
003700*----------------------------------------------------------------
003800******************************************************************
003900 environment division.
004000 configuration section.
004100 special-names.
004200     c01 is top-of-form.
004300 input-output section.
004400 file-control.
004500     select card-norm assign to "CARD-NORM"
004600         organization is sequential
004700         file status is fs-card-norm.
004800
004900     select rpt-file assign to "RPT-FILE"
005000         organization is line sequential
005100         file status is fs-rpt-file.
005200
005300 data division.
005400 file section.
005500 fd  card-norm
005600     label record is standard
005700     record contains 180 characters.
005800 copy cdecardn.
005900
006000 fd  rpt-file
006100     label record is standard
006200     record contains 133 characters.
006300 copy cderpt.
006400
006500 working-storage section.
006600 77  fs-card-norm             pic x(02).
006700 77  fs-rpt-file              pic x(02).
006800 77  ws-pos-geral             pic 9(05) comp value zero.
006900 77  ws-comissao-fixa         pic 9(02)v99 value 5.00.
007000 77  ws-comissao-usuario      pic 9(02)v99 value zero.
007100 77  ws-entrada-carta         pic s9(9)v99.
007200 77  ws-parcelas-carta        pic 9(05) comp.
007300 77  ws-grupo-num             pic 9(01) comp value zero.
007400 77  ws-g                     pic 9(01) comp value zero.
007500 77  ws-s                     pic 9(01) comp value zero.
007600 77  ws-a                     pic 9(01) comp value zero.
007700 77  ws-b                     pic 9(01) comp value zero.
007800
007900* --- top 3 por tipo (1=imovel 2=auto 3=servicos) ---------------
008000 01  tb-top3.
008100     05  t3-grupo occurs 3 times.
008200         10  t3-qtd                  pic 9(01) comp.
008300         10  t3-slot occurs 3 times.
008400             15  t3-entrada             pic s9(9)v99.
008500             15  t3-entrada-ed redefines t3-entrada
008600                                        pic s9(9)v9(4).
008700             15  t3-parcelas            pic 9(05) comp.
008800             15  t3-idx-orig        pic 9(05) comp.
008900             15  t3-admin      pic x(20).
009000             15  t3-credito             pic s9(9)v99.
009100             15  t3-fornecedor          pic x(20).
009200             15  t3-vencimento          pic x(10).
009300             15  filler                 pic x(05).
009400
009500 01  ws-temp-slot.
009600     05  wts-entrada              pic s9(9)v99.
009700     05  wts-parcelas             pic 9(05) comp.
009800     05  wts-idx-orig         pic 9(05) comp.
009900     05  wts-admin       pic x(20).
010000     05  wts-credito              pic s9(9)v99.
010100     05  wts-credito-alfa redefines wts-credito
010200                                  pic x(11).
010300     05  wts-fornecedor           pic x(20).
010400     05  wts-vencimento           pic x(10).
010500     05  filler                   pic x(05).
010600
010700 01  ws-linha-top3.
010800     05  wl3-marca                pic x(02) value "- ".
010900     05  wl3-administradora       pic x(20).
011000     05  filler                   pic x(01) value space.
011100     05  wl3-entrada-ed           pic z(7)9.99.
011200     05  filler                   pic x(01) value space.
011300     05  wl3-credito-ed           pic z(7)9.99.
011400     05  filler                   pic x(01) value space.
011500     05  wl3-parcelas-ed          pic z(4)9.
011600     05  filler                   pic x(01) value space.
011700     05  wl3-fornecedor           pic x(20).
011800     05  filler                   pic x(01) value space.
011900     05  wl3-vencimento           pic x(10).
012000     05  wl3-venc-grupo redefines wl3-vencimento.
012100         10  wl3-vg-dia           pic x(02).
012200         10  filler               pic x(01).
012300         10  wl3-vg-mes           pic x(02).
012400         10  filler               pic x(01).
012500         10  wl3-vg-ano           pic x(04).
012600
012700 01  ws-linha-cabecalho-grupo.
012800     05  ws-prefixo-cabecalho     pic x(20).
012900     05  wlc-nome-grupo           pic x(12).
013000     05  filler                   pic x(05) value spaces.
013100
013200 linkage section.
013300 01  lk-param-op3.
013400     05  lk-comissao-usuario      pic 9(02)v99.
013500
013600 procedure division using lk-param-op3.
013700 000-inicio.
013800     perform 100-abrir-arquivos-op3.
013900     perform 200-ler-carta-norm thru 200-exit.
014000     perform 900-imprimir-todos-grupos.
014100     perform 950-encerrar-arquivos-op3.
014200     goback.
014300
014400 100-abrir-arquivos-op3.
014500     open input  card-norm.
014600     open extend rpt-file.
014700     move 5.00 to ws-comissao-fixa.
014800     if lk-comissao-usuario = zero
014900         move 2.00 to ws-comissao-usuario
015000     else
015100         move lk-comissao-usuario to ws-comissao-usuario
015200     end-if.
015300     move zero to ws-pos-geral.
015400     move 1 to ws-g.
015500     perform 110-zerar-contador-grupo thru 110-exit.
015600
015700 110-zerar-contador-grupo.
015800     if ws-g > 3
015900         go to 110-exit
016000     end-if.
016100     move zero to t3-qtd(ws-g).
016200     add 1 to ws-g.
016300     go to 110-zerar-contador-grupo.
016400 110-exit.
016500     exit.
016600
016700 200-ler-carta-norm.
016800     read card-norm
016900         at end go to 200-exit
017000     end-read.
017100     add 1 to ws-pos-geral.
017200     if cn-credito not = zero and cn-entrada-fornecedor not = zero
017300         perform 300-classificar-carta
017400     end-if.
017500     go to 200-ler-carta-norm.
017600 200-exit.
017700     exit.
017800
017900 310-determinar-grupo.
018000     move zero to ws-grupo-num.
018100     if cn-tipo = "IMOVEL"
018200         move 1 to ws-grupo-num
018300     end-if.
018400     if cn-tipo = "AUTO"
018500         move 2 to ws-grupo-num
018600     end-if.
018700     if cn-tipo = "SERVICOS"
018800         move 3 to ws-grupo-num
018900     end-if.
019000
019100* entrada da carta = entrada pedida pelo fornecedor mais a
019200* comissao fixa da plataforma (5%) mais a do consultor, ambas
019300* em percentual sobre o credito da carta.             jsoto 96063
019400 300-classificar-carta.
019500     perform 310-determinar-grupo.
019600     if ws-grupo-num = 0
019700         go to 300-exit
019800     end-if.
019900     compute ws-entrada-carta rounded =
020000         cn-entrada-fornecedor +
020100         cn-credito * (ws-comissao-fixa + ws-comissao-usuario)
020200             / 100.
020300     if cn-num-faixas > 0
020400         move cn-faixa-fim(cn-num-faixas) to ws-parcelas-carta
020500     else
020600         move zero to ws-parcelas-carta
020700     end-if.
020800     if t3-qtd(ws-grupo-num) < 3
020900         add 1 to t3-qtd(ws-grupo-num)
021000         move ws-pos-geral      to
021100             t3-idx-orig(ws-grupo-num, t3-qtd(ws-grupo-num))
021200         move ws-entrada-carta  to
021300             t3-entrada(ws-grupo-num, t3-qtd(ws-grupo-num))
021400         move ws-parcelas-carta to
021500             t3-parcelas(ws-grupo-num, t3-qtd(ws-grupo-num))
021600         move cn-administradora to
021700             t3-admin(ws-grupo-num, t3-qtd(ws-grupo-num))
021800         move cn-credito        to
021900             t3-credito(ws-grupo-num, t3-qtd(ws-grupo-num))
022000         move cn-fornecedor     to
022100             t3-fornecedor(ws-grupo-num, t3-qtd(ws-grupo-num))
022200         move cn-vencimento     to
022300             t3-vencimento(ws-grupo-num, t3-qtd(ws-grupo-num))
022400         perform 320-reordenar-grupo
022500     else
022600         if ws-entrada-carta < t3-entrada(ws-grupo-num, 3)
022700             or (ws-entrada-carta = t3-entrada(ws-grupo-num, 3)
022800                 and ws-parcelas-carta <
022900                     t3-parcelas(ws-grupo-num, 3))
023000             move ws-pos-geral to t3-idx-orig(ws-grupo-num, 3)
023100             move ws-entrada-carta to t3-entrada(ws-grupo-num, 3)
023200             move ws-parcelas-carta
023300                 to t3-parcelas(ws-grupo-num, 3)
023400             move cn-administradora to t3-admin(ws-grupo-num, 3)
023500             move cn-credito to t3-credito(ws-grupo-num, 3)
023600             move cn-fornecedor
023700                 to t3-fornecedor(ws-grupo-num, 3)
023800             move cn-vencimento
023900                 to t3-vencimento(ws-grupo-num, 3)
024000             perform 320-reordenar-grupo
024100         end-if
024200     end-if.
024300 300-exit.
024400     exit.
024500
024600* reordena os 3 slots do grupo por entrada ascendente, desempate
024700* por numero de parcelas (bubble de 3 elementos).     rpina 96079
024800 320-reordenar-grupo.
024900     move 1 to ws-a.
025000     move 2 to ws-b.
025100     perform 330-comparar-trocar.
025200     move 2 to ws-a.
025300     move 3 to ws-b.
025400     perform 330-comparar-trocar.
025500     move 1 to ws-a.
025600     move 2 to ws-b.
025700     perform 330-comparar-trocar.
025800
025900 330-comparar-trocar.
026000     if t3-qtd(ws-grupo-num) < ws-b
026100         go to 330-exit
026200     end-if.
026300     if t3-entrada(ws-grupo-num, ws-a) >
026400             t3-entrada(ws-grupo-num, ws-b)
026500         or (t3-entrada(ws-grupo-num, ws-a) =
026600                 t3-entrada(ws-grupo-num, ws-b) and
026700             t3-parcelas(ws-grupo-num, ws-a) >
026800                 t3-parcelas(ws-grupo-num, ws-b))
026900         perform 340-trocar-slots
027000     end-if.
027100 330-exit.
027200     exit.
027300
027400 340-trocar-slots.
027500     move t3-entrada(ws-grupo-num, ws-a)        to wts-entrada.
027600     move t3-parcelas(ws-grupo-num, ws-a)       to wts-parcelas.
027700     move t3-idx-orig(ws-grupo-num, ws-a) to wts-idx-orig.
027800     move t3-admin(ws-grupo-num, ws-a) to wts-admin.
027900     move t3-credito(ws-grupo-num, ws-a)        to wts-credito.
028000     move t3-fornecedor(ws-grupo-num, ws-a)     to wts-fornecedor.
028100     move t3-vencimento(ws-grupo-num, ws-a)     to wts-vencimento.
028200     move t3-entrada(ws-grupo-num, ws-b)
028300          to t3-entrada(ws-grupo-num, ws-a).
028400     move t3-parcelas(ws-grupo-num, ws-b)
028500          to t3-parcelas(ws-grupo-num, ws-a).
028600     move t3-idx-orig(ws-grupo-num, ws-b)
028700          to t3-idx-orig(ws-grupo-num, ws-a).
028800     move t3-admin(ws-grupo-num, ws-b)
028900          to t3-admin(ws-grupo-num, ws-a).
029000     move t3-credito(ws-grupo-num, ws-b)
029100          to t3-credito(ws-grupo-num, ws-a).
029200     move t3-fornecedor(ws-grupo-num, ws-b)
029300          to t3-fornecedor(ws-grupo-num, ws-a).
029400     move t3-vencimento(ws-grupo-num, ws-b)
029500          to t3-vencimento(ws-grupo-num, ws-a).
029600     move wts-entrada        to t3-entrada(ws-grupo-num, ws-b).
029700     move wts-parcelas       to t3-parcelas(ws-grupo-num, ws-b).
029800     move wts-idx-orig to t3-idx-orig(ws-grupo-num, ws-b).
029900     move wts-admin to t3-admin(ws-grupo-num, ws-b).
030000     move wts-credito        to t3-credito(ws-grupo-num, ws-b).
030100     move wts-fornecedor     to t3-fornecedor(ws-grupo-num, ws-b).
030200     move wts-vencimento     to t3-vencimento(ws-grupo-num, ws-b).
030300
030400 900-imprimir-todos-grupos.
030500     move 1 to ws-g.
030600     perform 901-loop-grupo thru 901-loop-grupo-exit.
030700
030800 901-loop-grupo.
030900     if ws-g > 3
031000         go to 901-loop-grupo-exit
031100     end-if.
031200     perform 910-imprimir-cabecalho-grupo.
031300     move 1 to ws-s.
031400     perform 905-loop-slot thru 905-loop-slot-exit.
031500     add 1 to ws-g.
031600     go to 901-loop-grupo.
031700 901-loop-grupo-exit.
031800     exit.
031900
032000 905-loop-slot.
032100     if ws-s > t3-qtd(ws-g)
032200         go to 905-loop-slot-exit
032300     end-if.
032400     perform 920-imprimir-linha-top3.
032500     add 1 to ws-s.
032600     go to 905-loop-slot.
032700 905-loop-slot-exit.
032800     exit.
032900
033000 910-imprimir-cabecalho-grupo.
033100     move "melhores cartas -- " to ws-prefixo-cabecalho.
033200     evaluate ws-g
033300         when 1 move "imovel"   to wlc-nome-grupo
033400         when 2 move "auto"     to wlc-nome-grupo
033500         when 3 move "servicos" to wlc-nome-grupo
033600     end-evaluate.
033700     move spaces to lr-conteudo.
033800     move ws-linha-cabecalho-grupo to lr-conteudo.
033900     write linha-relatorio.
034000
034100 920-imprimir-linha-top3.
034200     move spaces to ws-linha-top3.
034300     move "- " to wl3-marca.
034400     move t3-admin(ws-g, ws-s) to wl3-administradora.
034500     move t3-entrada(ws-g, ws-s)        to wl3-entrada-ed.
034600     move t3-credito(ws-g, ws-s)        to wl3-credito-ed.
034700     move t3-parcelas(ws-g, ws-s)       to wl3-parcelas-ed.
034800     move t3-fornecedor(ws-g, ws-s)     to wl3-fornecedor.
034900     move t3-vencimento(ws-g, ws-s)     to wl3-vencimento.
035000     move spaces to lr-conteudo.
035100     move ws-linha-top3 to lr-conteudo.
035200     write linha-relatorio.
035300
035400 950-encerrar-arquivos-op3.
035500     close card-norm.
035600     close rpt-file.

000100******************************************************************
000200* CDERPT.CPY
000300* registro de impressao generico - arquivo report-file, 133
000400* colunas (linha de impressora padrao).  cada programa monta o
000500* seu proprio detalhe em working-storage e move para lr-conteudo
000600* antes do write.
000700******************************************************************
000800*
000900 01  linha-relatorio.
001000     05  lr-conteudo              pic x(125).
001100     05  filler                   pic x(008).

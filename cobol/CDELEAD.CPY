000100******************************************************************
000200* CDELEAD.CPY
000300* layout do lead (cliente interessado) - arquivo leads-file,
000400* 250 bytes.  usado por cde4-op5.
000500******************************************************************
000600*
000700 01  reg-lead.
000800     05  lead-nome                pic x(40).
000900     05  lead-whatsapp            pic x(20).
001000     05  lead-email               pic x(40).
001100     05  lead-cidade-uf           pic x(30).
001200     05  lead-melhor-horario      pic x(20).
001300     05  lead-origem              pic x(20).
001400     05  lead-sel-solution-id     pic x(12).
001500     05  lead-sel-tipo            pic x(10).
001600     05  lead-sel-credito-desejado
001700                                  pic s9(9)v99.
001800     05  lead-sel-comissao-extra  pic s9v9(4).
001900     05  lead-sel-entrada-max     pic s9v9(4).
002000     05  filler                   pic x(37).

000100 identification division.
000200 program-id. cde4-op2.
000300 author. j. soto.
000400 installation. cde sistemas - nucleo de consorcios.
000500 date-written. 05/02/95.
000600 date-compiled.
000700 security. uso interno cde - nao distribuir.
000800******************************************************************
000900* cde4-op2 - motor de juncao sob demanda
001000* combina de 1 a 8 cartas do estoque normalizado (cards-norm) do
001100* tipo pedido, calcula credito e entrada combinados, aplica a
001200* comissao da plataforma mais a comissao variavel do consultor, e
001300* seleciona ate 5 ofertas dentro da tolerancia de credito e do
001400* teto de entrada.  roda em modo lote (le request-file e grava
001500* offers-file) ou em modo online, chamado pelo cde4-op5 via
001600* linkage para reencontrar a juncao de um lead especifico.
001700*
001800* historico de alteracoes
001900*----------------------------------------------------------------
002000*02/05/95 jsoto  ch-0035  primeira versao - motor de combinacao   CDE4-OP2
002100*                         de cartas para juncao sob demanda       CDE4-OP2
002200*                         (substitui ingreso de factura de venda) CDE4-OP2
002300*19/07/95 mvera  ch-0049  tolerancia de credito fixada em 5% e    CDE4-OP2
002400*                         teto de entrada com 5 pontos extras     CDE4-OP2
002500*30/11/95 mvera  ch-0053  limite de 5 ofertas; para de combinar   CDE4-OP2
002600*                         tamanhos maiores apos atingir o limite  CDE4-OP2
002700*08/02/96 jsoto  ch-0062  comissao variavel do consultor passa a  CDE4-OP2
002800*                         ser obrigatoria - sem ela o lote para   CDE4-OP2
002900*                         com erro comissao-requerida             CDE4-OP2
003000*22/08/96 rpina  ch-0078  combinacoes ate 8 cartas (antes so ate  CDE4-OP2
003100*                         5); geracao via indices sem recursao    CDE4-OP2
003200*14/01/97 mvera  ch-0091  solution-id passa a incluir o numero    CDE4-OP2
003300*                         da solicitacao no lote (evita colisao   CDE4-OP2
003400*                         quando o mesmo arquivo tem varios       CDE4-OP2
003500*                         pedidos)                                CDE4-OP2
003600*03/06/98 rpina  ch-0104  modo online para o cde4-op5 reaplicar   CDE4-OP2
003700*                         a mesma solicitacao de um lead (linkage CDE4-OP2
003800*                         lk-modo-lead, sem gravar arquivo)       CDE4-OP2
003900*21/12/98 jsoto  ch-0112  ano 2000: sem impacto neste modulo -    CDE4-OP2
004000*                         nao ha campos de data aqui; revisado    CDE4-OP2
004100*                         por precaucao                           CDE4-OP2
004200*17/04/01 mvera  ch-0130  percentual de entrada com 4 casas       CDE4-OP2
004300*                         intermediarias antes do arredondamento  CDE4-OP2
004400*                         final de 2 casas                        CDE4-OP2
004500*11/03/04 jsoto  ch-0151  lacos de copia de combinacao/oferta     CDE4-OP2
004600*                         reescritos em goto (sem perform inline) CDE4-OP2
004700*                         a pedido da auditoria de padroes        CDE4-OP2
004800*12/04/04 jsoto  ch-0152  tabela de cartas filtradas e avaliacao  CDE4-OP2
004900*                         da combinacao ganham views redefines    CDE4-OP2
005000*                         a pedido da auditoria de padroes        CDE4-OP2
005100*03/08/04 rpina  ch-0157  offer-file gravado com nome externo     CDE4-OP2
005200*                         "ofr-file" enquanto o cde4-op4 le       CDE4-OP2
005300*                         "offers-file" - select/fd/status        CDE4-OP2
005400*                         renomeados p/ offers-file, alinhado com CDE4-OP2
005500*                         o restante do lote                      CDE4-OP2
005600*----------------------------------------------------------------
005700******************************************************************
005800 environment division.
005900 configuration section.
006000 special-names.
006100     c01 is top-of-form.
006200 input-output section.
006300 file-control.
006400     select card-norm assign to "CARD-NORM"
006500         organization is sequential
006600         file status is fs-card-norm.
006700
006800     select req-file assign to "REQ-FILE"
006900         organization is sequential
007000         file status is fs-req-file.
007100
007200     select offers-file assign to "OFFERS-FILE"
007300         organization is sequential
007400         file status is fs-offers-file.
007500
007600 data division.
007700 file section.
007800 fd  card-norm
007900     label record is standard
008000     record contains 180 characters.
008100 copy cdecardn.
008200
008300 fd  req-file
008400     label record is standard
008500     record contains 80 characters.
008600 copy cdereq.
008700
008800 fd  offers-file
008900     label record is standard
009000     record contains 160 characters.
009100 copy cdeofr.
009200
009300 working-storage section.
009400 77  fs-card-norm             pic x(02).
009500 77  fs-req-file              pic x(02).
009600 77  fs-offers-file           pic x(02).
009700 77  ws-req-seq               pic 9(04) comp value zero.
009800 77  ws-total-filtrados       pic 9(05) comp value zero.
009900 77  ws-pos-geral             pic 9(05) comp value zero.
010000 77  ws-tamanho-r             pic 9(01) comp value zero.
010100 77  ws-i                     pic 9(03) comp value zero.
010200 77  ws-j                     pic 9(03) comp value zero.
010300 77  ws-limite-pos            pic 9(05) comp value zero.
010400 77  ws-tem-mais-combinacao   pic x(01) value "N".
010500     88  wtm-existe-mais          value "S".
010600
010700* --- tabela de cartas do tipo pedido, filtradas do estoque -------
010800 01  tb-cartas-filtradas.
010900     05  tb-carta occurs 500 times indexed by ix-carta.
011000         10  tbc-idx-original     pic 9(05) comp.
011100         10  tbc-credito          pic s9(9)v99.
011200         10  tbc-credito-alfa redefines tbc-credito
011300                                  pic x(11).
011400         10  tbc-entrada          pic s9(9)v99.
011500         10  tbc-administradora   pic x(20).
011600
011700* --- posicoes da combinacao corrente (algoritmo sem recursao) ----
011800 01  ws-comb-idx.
011900     05  wci-pos occurs 8 times   pic 9(05) comp.
012000
012100* --- parametros correntes do motor (lote ou online) --------------
012200 01  ws-engine-entrada.
012300     05  we-tipo                  pic x(10).
012400     05  we-credito-desejado      pic s9(9)v99.
012500     05  we-entrada-max           pic s9v9(4).
012600     05  we-comissao-extra        pic s9v9(4).
012700
012800* --- avaliacao da combinacao corrente -----------------------------
012900 01  ws-avaliacao.
013000     05  wav-soma-credito         pic s9(9)v99.
013100     05  wav-soma-entrada         pic s9(9)v99.
013200     05  wav-comissao-total       pic s9(9)v9999.
013300     05  wav-entrada-total        pic s9(9)v99.
013400     05  wav-fracao-entrada       pic s9v9999.
013500     05  wav-fracao-entrada-ed redefines wav-fracao-entrada
013600                                  pic s9v9(4).
013700     05  wav-limite-percentual    pic s9v9999.
013800     05  wav-percentual           pic s9(3)v99.
013900     05  wav-percentual-alfa redefines wav-percentual
014000                                  pic x(05).
014100     05  wav-diferenca-abs        pic s9(9)v99.
014200     05  wav-limite-diferenca     pic s9(9)v99.
014300
014400* --- ofertas encontradas, em memoria ------------------------------
014500 01  ws-ofertas-memoria.
014600     05  wom-qtd                  pic 9(01) comp.
014700     05  wom-oferta occurs 5 times.
014800         10  wom-solution-id         pic x(12).
014900         10  wom-administradora      pic x(20).
015000         10  wom-credito-total       pic s9(9)v99.
015100         10  wom-entrada-total       pic s9(9)v99.
015200         10  wom-percentual          pic s9(3)v99.
015300         10  wom-num-cartas          pic 9(01).
015400         10  wom-carta-idx occurs 8 times
015500                                  pic 9(04).
015600
015700 01  ws-sol-id-build.
015800     05  wsib-req-seq-ed          pic 9(04).
015900     05  wsib-off-seq-ed          pic 9(04).
016000
016100 linkage section.
016200 01  lk-parametros-op2.
016300     05  lk-modo-chamada          pic x(01).
016400         88  lk-modo-lote             value space.
016500         88  lk-modo-lead             value "L".
016600     05  lk-req-tipo              pic x(10).
016700     05  lk-req-credito-desejado  pic s9(9)v99.
016800     05  lk-req-entrada-max       pic s9v9(4).
016900     05  lk-req-comissao-extra    pic s9v9(4).
017000     05  lk-qtd-ofertas-saida     pic 9(01) comp.
017100     05  lk-ofertas-saida occurs 5 times.
017200         10  lk-of-solution-id       pic x(12).
017300         10  lk-of-administradora    pic x(20).
017400         10  lk-of-credito-total     pic s9(9)v99.
017500         10  lk-of-entrada-total     pic s9(9)v99.
017600         10  lk-of-percentual        pic s9(3)v99.
017700         10  lk-of-num-cartas        pic 9(01).
017800         10  lk-of-carta-idx occurs 8 times
017900                                  pic 9(04).
018000
018100 procedure division using lk-parametros-op2.
018200 000-inicio.
018300     if lk-modo-lead
018400         perform 500-processar-solicitacao-online
018500     else
018600         perform 100-processar-lote-requisicoes
018700     end-if.
018800     goback.
018900
019000 100-processar-lote-requisicoes.
019100     open input  req-file.
019200     open output offers-file.
019300     move zero to ws-req-seq.
019400 100-ler-requisicao.
019500     read req-file
019600         at end go to 100-fim-lote
019700     end-read.
019800     add 1 to ws-req-seq.
019900     if sol-comissao-ausente
020000         perform 190-abortar-comissao-ausente
020100     end-if.
020200     move sol-tipo               to we-tipo.
020300     move sol-credito-desejado   to we-credito-desejado.
020400     move sol-entrada-max        to we-entrada-max.
020500     move sol-comissao-extra     to we-comissao-extra.
020600     perform 200-motor-juncao.
020700     perform 600-gravar-ofertas-arquivo thru 600-exit.
020800     go to 100-ler-requisicao.
020900 100-fim-lote.
021000     close req-file.
021100     close offers-file.
021200 100-exit.
021300     exit.
021400
021500 190-abortar-comissao-ausente.
021600     display "CDE4-OP2 ERRO COMISSAO-REQUERIDA SUGESTAO 0,0200".
021700     close req-file.
021800     close offers-file.
021900     stop run.
022000
022100 500-processar-solicitacao-online.
022200     move lk-req-tipo              to we-tipo.
022300     move lk-req-credito-desejado  to we-credito-desejado.
022400     move lk-req-entrada-max       to we-entrada-max.
022500     move lk-req-comissao-extra    to we-comissao-extra.
022600     move 1 to ws-req-seq.
022700     perform 200-motor-juncao.
022800     move wom-qtd to lk-qtd-ofertas-saida.
022900     move 1 to ws-i.
023000     perform 510-copiar-oferta-saida thru 510-exit.
023100
023200 510-copiar-oferta-saida.
023300     if ws-i > wom-qtd
023400         go to 510-exit
023500     end-if.
023600     move wom-solution-id(ws-i)    to lk-of-solution-id(ws-i).
023700     move wom-administradora(ws-i) to lk-of-administradora(ws-i).
023800     move wom-credito-total(ws-i)  to lk-of-credito-total(ws-i).
023900     move wom-entrada-total(ws-i)  to lk-of-entrada-total(ws-i).
024000     move wom-percentual(ws-i)     to lk-of-percentual(ws-i).
024100     move wom-num-cartas(ws-i)     to lk-of-num-cartas(ws-i).
024200     move 1 to ws-j.
024300     perform 520-copiar-carta-idx thru 520-exit.
024400     add 1 to ws-i.
024500     go to 510-copiar-oferta-saida.
024600 510-exit.
024700     exit.
024800
024900 520-copiar-carta-idx.
025000     if ws-j > 8
025100         go to 520-exit
025200     end-if.
025300     move wom-carta-idx(ws-i, ws-j)
025400          to lk-of-carta-idx(ws-i, ws-j).
025500     add 1 to ws-j.
025600     go to 520-copiar-carta-idx.
025700 520-exit.
025800     exit.
025900
026000* motor de combinacao - tamanhos r = 1 ate 8, interrompe assim
026100* que 5 ofertas forem aceitas (ch-0053).
026200 200-motor-juncao.
026300     move zero to wom-qtd.
026400     perform 150-carregar-tabela-cartas.
026500     move 1 to ws-tamanho-r.
026600 200-loop-tamanho.
026700     if ws-tamanho-r > 8 or wom-qtd >= 5
026800         go to 200-exit
026900     end-if.
027000     if ws-total-filtrados < ws-tamanho-r
027100         go to 200-proximo-tamanho
027200     end-if.
027300     perform 210-inicializar-combinacao.
027400 200-loop-combinacao.
027500     perform 230-avaliar-combinacao-atual thru 230-exit.
027600     if wom-qtd >= 5
027700         go to 200-exit
027800     end-if.
027900     perform 250-proxima-combinacao.
028000     if wtm-existe-mais
028100         go to 200-loop-combinacao
028200     end-if.
028300 200-proximo-tamanho.
028400     add 1 to ws-tamanho-r.
028500     go to 200-loop-tamanho.
028600 200-exit.
028700     exit.
028800
028900 150-carregar-tabela-cartas.
029000     move zero to ws-total-filtrados.
029100     move zero to ws-pos-geral.
029200     open input card-norm.
029300 150-ler-carta-norm.
029400     read card-norm
029500         at end go to 150-fim
029600     end-read.
029700     add 1 to ws-pos-geral.
029800     if cn-tipo = we-tipo
029900             and cn-credito not = zero
030000             and cn-entrada-fornecedor not = zero
030100         if ws-total-filtrados < 500
030200             add 1 to ws-total-filtrados
030300             move ws-pos-geral to tbc-idx-original(ws-total-filtrados)
030400             move cn-credito   to tbc-credito(ws-total-filtrados)
030500             move cn-entrada-fornecedor
030600                  to tbc-entrada(ws-total-filtrados)
030700             move cn-administradora
030800                  to tbc-administradora(ws-total-filtrados)
030900         end-if
031000     end-if.
031100     go to 150-ler-carta-norm.
031200 150-fim.
031300     close card-norm.
031400
031500 210-inicializar-combinacao.
031600     move 1 to ws-i.
031700     perform 215-posicionar-indice thru 215-exit.
031800     move "S" to ws-tem-mais-combinacao.
031900
032000 215-posicionar-indice.
032100     if ws-i > ws-tamanho-r
032200         go to 215-exit
032300     end-if.
032400     move ws-i to wci-pos(ws-i).
032500     add 1 to ws-i.
032600     go to 215-posicionar-indice.
032700 215-exit.
032800     exit.
032900
033000* soma credito e entrada da combinacao corrente, aplica comissao
033100* fixa de 5% mais a variavel do consultor, testa tolerancia de
033200* credito de 5% e teto de entrada com 5 pontos de folga; se
033300* aprovada, grava a oferta na tabela em memoria.      mvera 95049
033400 230-avaliar-combinacao-atual.
033500     move zero to wav-soma-credito.
033600     move zero to wav-soma-entrada.
033700     move 1 to ws-i.
033800     perform 235-somar-carta thru 235-exit.
033900     if wav-soma-credito = zero
034000         go to 230-exit
034100     end-if.
034200     compute wav-comissao-total rounded =
034300         wav-soma-credito * (0.05 + we-comissao-extra).
034400     compute wav-entrada-total rounded =
034500         wav-soma-entrada + wav-comissao-total.
034600     compute wav-diferenca-abs =
034700         we-credito-desejado - wav-soma-credito.
034800     if wav-diferenca-abs < zero
034900         multiply wav-diferenca-abs by -1 giving wav-diferenca-abs
035000     end-if.
035100     compute wav-limite-diferenca rounded =
035200         we-credito-desejado * 0.05.
035300     if wav-diferenca-abs > wav-limite-diferenca
035400         go to 230-exit
035500     end-if.
035600     compute wav-fracao-entrada rounded =
035700         wav-entrada-total / wav-soma-credito.
035800     compute wav-limite-percentual = we-entrada-max + 0.05.
035900     if wav-fracao-entrada > wav-limite-percentual
036000         go to 230-exit
036100     end-if.
036200     compute wav-percentual rounded = wav-fracao-entrada * 100.
036300     add 1 to wom-qtd.
036400     move tbc-administradora(wci-pos(1))
036500          to wom-administradora(wom-qtd).
036600     move wav-soma-credito   to wom-credito-total(wom-qtd).
036700     move wav-entrada-total  to wom-entrada-total(wom-qtd).
036800     move wav-percentual     to wom-percentual(wom-qtd).
036900     move ws-tamanho-r       to wom-num-cartas(wom-qtd).
037000     move 1 to ws-j.
037100     perform 237-copiar-idx-combinacao thru 237-exit.
037200     move ws-req-seq to wsib-req-seq-ed.
037300     move wom-qtd    to wsib-off-seq-ed.
037400     move spaces to wom-solution-id(wom-qtd).
037500     string "JCT" wsib-req-seq-ed wsib-off-seq-ed
037600         delimited by size into wom-solution-id(wom-qtd)
037700     end-string.
037800     go to 230-exit.
037900
038000 235-somar-carta.
038100     if ws-i > ws-tamanho-r
038200         go to 235-exit
038300     end-if.
038400     add tbc-credito(wci-pos(ws-i)) to wav-soma-credito.
038500     add tbc-entrada(wci-pos(ws-i)) to wav-soma-entrada.
038600     add 1 to ws-i.
038700     go to 235-somar-carta.
038800 235-exit.
038900     exit.
039000
039100 237-copiar-idx-combinacao.
039200     if ws-j > ws-tamanho-r
039300         go to 237-exit
039400     end-if.
039500     move tbc-idx-original(wci-pos(ws-j))
039600          to wom-carta-idx(wom-qtd, ws-j).
039700     add 1 to ws-j.
039800     go to 237-copiar-idx-combinacao.
039900 237-exit.
040000     exit.
040100 230-exit.
040200     exit.
040300
040400* proxima combinacao lexicografica de tamanho ws-tamanho-r entre
040500* ws-total-filtrados elementos, sem recursao (ch-0078).
040600 250-proxima-combinacao.
040700     move "N" to ws-tem-mais-combinacao.
040800     move ws-tamanho-r to ws-i.
040900     go to 250-procurar-indice.
041000 250-procurar-indice.
041100     if ws-i < 1
041200         go to 250-exit
041300     end-if.
041400     compute ws-limite-pos =
041500         ws-total-filtrados - ws-tamanho-r + ws-i.
041600     if wci-pos(ws-i) < ws-limite-pos
041700         go to 250-incrementar-indice
041800     end-if.
041900     subtract 1 from ws-i.
042000     go to 250-procurar-indice.
042100 250-incrementar-indice.
042200     add 1 to wci-pos(ws-i).
042300     move ws-i to ws-j.
042400 250-preencher-seguintes.
042500     if ws-j >= ws-tamanho-r
042600         move "S" to ws-tem-mais-combinacao
042700         go to 250-exit
042800     end-if.
042900     add 1 to ws-j.
043000     compute wci-pos(ws-j) = wci-pos(ws-j - 1) + 1.
043100     go to 250-preencher-seguintes.
043200 250-exit.
043300     exit.
043400
043500 600-gravar-ofertas-arquivo.
043600     move 1 to ws-i.
043700     perform 610-gravar-uma-oferta thru 610-exit.
043800     go to 600-exit.
043900
044000 610-gravar-uma-oferta.
044100     if ws-i > wom-qtd
044200         go to 610-exit
044300     end-if.
044400     move wom-solution-id(ws-i)     to jun-solution-id.
044500     move wom-administradora(ws-i)  to jun-administradora.
044600     move we-tipo                   to jun-tipo.
044700     move wom-credito-total(ws-i)   to jun-credito-total.
044800     move wom-entrada-total(ws-i)   to jun-entrada-total.
044900     move wom-percentual(ws-i)      to jun-percentual-entrada.
045000     move wom-num-cartas(ws-i)      to jun-num-cartas.
045100     move 1 to ws-j.
045200     perform 620-copiar-idx-oferta thru 620-exit.
045300     set jun-situacao-ativa to true.
045400     write reg-juncao.
045500     add 1 to ws-i.
045600     go to 610-gravar-uma-oferta.
045700 610-exit.
045800     exit.
045900
046000 620-copiar-idx-oferta.
046100     if ws-j > 8
046200         go to 620-exit
046300     end-if.
046400     move wom-carta-idx(ws-i, ws-j) to jun-carta-idx(ws-j).
046500     add 1 to ws-j.
046600     go to 620-copiar-idx-oferta.
046700 620-exit.
046800     exit.
046900 600-exit.
047000     exit.
